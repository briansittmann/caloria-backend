000100******************************************************************
000200*    CALCAT.CPY                                                  *
000300*    REGISTRO DE CATALOGO DE ALIMENTOS NORMALIZADO POR 100 G     *
000400*    LONGITUD DE REGISTRO: 65                                    *
000500*------------------------------------------------------------------
000600*    HISTORIAL DE CAMBIOS                                        *
000700*    1994-03-11  R.SOTO   COPY ORIGINAL                          *
000800*    1998-11-30  R.SOTO   TKT-0212 AJUSTE PREVIO A CAMBIO DE SIGLO*
000900*------------------------------------------------------------------
001000*    CAT-NOMBRE SE MANTIENE PRE-NORMALIZADO A MAYUSCULAS PARA QUE
001100*    LA BUSQUEDA "INSERTAR SI NO EXISTE" SEA INSENSIBLE A MINUSC.
001200 01  REG-CATALOGO.
001300     02 CAT-NOMBRE                 PIC X(40).
001400     02 CAT-POR-100G.
001500        03 CAT-CALORIAS-100G       PIC 9(04)V9(01).
001600        03 CAT-PROTEINAS-100G      PIC 9(03)V9(01).
001700        03 CAT-CARBOS-100G         PIC 9(03)V9(01).
001800        03 CAT-GRASAS-100G         PIC 9(03)V9(01).
001900     02 FILLER                     PIC X(08).
