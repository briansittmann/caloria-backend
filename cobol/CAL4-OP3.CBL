000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CAL4OP3.
000300 AUTHOR. C-RUZ.
000400 INSTALLATION. CALORIA - DEPTO DE SISTEMAS.
000500 DATE-WRITTEN. 1991-06-04.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800******************************************************************
000900*    CAL4OP3  -  UNIDAD DE BARRIDO DE PERFIL COMPLETO            *
001000*                                                                *
001100*    RECORRE EL MAESTRO DE USUARIOS DE PRINCIPIO A FIN.  PARA     *
001200*    CADA USUARIO VUELVE A EVALUAR LA BANDERA PERFIL-COMPLETO,    *
001300*    QUE ES "Y" SOLO SI LAS CUATRO BANDERAS DE ETAPA (DATOS       *
001400*    BASICOS, ACTIVIDAD, OBJETIVO Y PREFERENCIAS) ESTAN EN "Y";   *
001500*    EN CUALQUIER OTRO CASO QUEDA EN "N".  LA REGLA ES LA MISMA   *
001600*    QUE APLICA CAL4OP1 AL FINAL DE SU PROPIO RECALCULO DE        *
001700*    METAS; ESTA UNIDAD EXISTE PORQUE LAS BANDERAS DE ETAPA       *
001800*    TAMBIEN SE PUEDEN ENCENDER DESDE OTRAS PANTALLAS DEL         *
001900*    SISTEMA (CAPTURA DE DATOS BASICOS, DE ACTIVIDAD O DE         *
002000*    PREFERENCIAS) SIN PASAR POR CAL4OP1, ASI QUE EL PERFIL       *
002100*    COMPLETO DEBE QUEDAR AL DIA EN UNA BARRIDA APARTE CADA       *
002200*    NOCHE.                                                      *
002300*                                                                *
002400*    ANTES ESTE PROGRAMA MOSTRABA EN PANTALLA, UNO POR UNO, LOS   *
002500*    MEDICAMENTOS PROXIMOS A VENCER (OPCION 3 DEL MENU), CON      *
002600*    BOTONES DE AVANZAR/RETROCEDER SOBRE UN ARCHIVO TEMPORAL DE   *
002700*    STOCK CRITICO.  LA PANTALLA Y EL ARCHIVO TEMPORAL SE         *
002800*    RETIRARON AL CONVERTIR EL PROGRAMA A LA NUEVA UNIDAD DE      *
002900*    BARRIDO.                                                    *
003000*------------------------------------------------------------------
003100*    HISTORIAL DE CAMBIOS                                        *
003200*    1991-06-04  C.RUZ    VERSION ORIGINAL - PANTALLA DE STOCK    *
003300*                         CRITICO CON ARCHIVO TEMPORAL INDEXADO   *
003400*    1993-09-22  M.PENA   TKT-0148 SE REEMPLAZA LA PANTALLA POR   *
003500*                         EL BARRIDO POR LOTES DE PERFIL COMPLETO *
003600*                         SOBRE EL MAESTRO DE USUARIOS COMPLETO   *
003700*    1996-04-02  M.PENA   TKT-0168 SE AGREGA CONTADOR DE PERFILES *
003800*                         QUE CAMBIARON DE ESTADO EN LA CORRIDA   *
003900*    1998-11-30  R.SOTO   TKT-0212 AJUSTE PREVIO AL CAMBIO DE     *
004000*                         SIGLO - SE AGREGA CORRELATIVO 77-LEVEL  *
004100*                         PARA TRAZA DE LINEA DE DETALLE          *
004200*    1999-06-08  R.SOTO   TKT-0219 PRUEBA DE FECHA 2000 OK        *
004300*------------------------------------------------------------------
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700*    EL SWITCH DE TRAZA DE ESTA UNIDAD SOLO SIRVE PARA SEGUIR LOS
004800*    CAMBIOS DE BANDERA POR CONSOLA - LA CORRIDA NORMAL SE DEJA
004900*    SIN TRAZA PORQUE EL BARRIDO RECORRE EL MAESTRO COMPLETO.
005000 SPECIAL-NAMES.
005100     UPSI-0 IS SWITCH-TRAZA
005200         ON STATUS IS TRAZA-ACTIVA
005300         OFF STATUS IS TRAZA-INACTIVA.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*    MISMA CONVENCION DE REGRABADO COMPLETO QUE CAL4OP1: EL
005800*    MAESTRO DE ENTRADA SE LEE COMPLETO Y SE VUELVE A GRABAR
005900*    COMPLETO EN USUARIO-FILE-NUEVO, USUARIO POR USUARIO, AUNQUE
006000*    SOLO CAMBIE LA BANDERA DE PERFIL-COMPLETO.
006100     SELECT USUARIO-FILE ASSIGN TO USRENT
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS FS-USR-ENT.
006400
006500     SELECT USUARIO-FILE-NUEVO ASSIGN TO USRSAL
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS FS-USR-SAL.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100*    AMBAS FD COMPARTEN EL MISMO COPYBOOK CALUSR QUE USA CAL4OP1
007200*    Y CAL4OP2 - ESTA UNIDAD NO AGREGA NINGUN CAMPO PROPIO AL
007300*    MAESTRO, SOLO LE REVISA UNA BANDERA YA EXISTENTE.
007400 FD  USUARIO-FILE
007500     LABEL RECORD IS STANDARD.
007600     COPY CALUSR.
007700
007800*    EL REPLACING RENOMBRA EL 01 PARA QUE LOS DOS REGISTROS
007900*    (ENTRADA Y SALIDA) PUEDAN ESTAR ABIERTOS AL MISMO TIEMPO SIN
008000*    CHOCAR DE NOMBRE, IGUAL QUE EN LAS DEMAS UNIDADES DE ESTE
008100*    SISTEMA QUE REGRABAN UN ARCHIVO COMPLETO.
008200 FD  USUARIO-FILE-NUEVO
008300     LABEL RECORD IS STANDARD.
008400     COPY CALUSR REPLACING REG-USUARIO BY REG-USUARIO-NUEVO.
008500
008600 WORKING-STORAGE SECTION.
008700*    CORRELATIVO DE LINEA DE TRAZA, AL ESTILO DE LOS 77-LEVELS
008800*    QUE USABAN LAS PANTALLAS DE ESTE PROGRAMA ANTES DE LA
008900*    CONVERSION A BARRIDO POR LOTES.
009000 77  NUMERO-CORRELATIVO          PIC 9(06) COMP VALUE ZERO.
009100
009200 01  FS-USR-ENT                 PIC X(02).
009300 01  FS-USR-SAL                 PIC X(02).
009400 01  EOF-USUARIO                PIC X(01) VALUE "N".
009500     88 NO-HAY-MAS-USUARIOS        VALUE "S".
009600
009700*    EL REDEFINES SOLO SE USA PARA TRAZA DE DEPURACION, CUANDO
009800*    HACE FALTA VER LOS TRES CONTADORES COMO UN SOLO BLOQUE DE
009900*    CARACTERES EN VEZ DE TRES CAMPOS NUMERICOS POR SEPARADO.
010000 01  CONTADORES.
010100     03 CONTADOR-USUARIOS       PIC 9(06) COMP.
010200     03 CONTADOR-PERFILES-OK    PIC 9(06) COMP.
010300     03 CONTADOR-CAMBIOS        PIC 9(06) COMP.
010400     03 FILLER                     PIC X(04).
010500 01  CONTADORES-R REDEFINES CONTADORES.
010600     03 FILLER                     PIC X(06).
010700     03 CONTADORES-RESTO        PIC X(10).
010800
010900*    FECHA-CORRIDA LLEGA DE MENU4CAL Y SOLO SE USA PARA QUE ESTA
011000*    UNIDAD QUEDE CONSISTENTE CON LAS DEMAS UNIDADES DE LA CORRIDA
011100*    NOCTURNA - EL BARRIDO DE PERFIL NO DEPENDE DE LA FECHA PARA
011200*    NADA DE SU LOGICA.
011300 01  FECHA-CORRIDA               PIC 9(08).
011400 01  FECHA-CORRIDA-R REDEFINES FECHA-CORRIDA.
011500     03 FEC-CORR-CCYY           PIC 9(04).
011600     03 FEC-CORR-MM             PIC 9(02).
011700     03 FEC-CORR-DD             PIC 9(02).
011800
011900*    GUARDA EL ESTADO ANTERIOR DE LA BANDERA PARA SABER SI LA
012000*    BARRIDA REALMENTE LE CAMBIO EL VALOR AL REGISTRO O NO.
012100 01  PERFIL-ANTERIOR             PIC X(01).
012200*    EL REDEFINES QUEDA RESERVADO PARA EL DIA EN QUE SE NECESITE
012300*    DESCOMPONER EL VALOR ANTERIOR EN MAS DE UNA POSICION; HOY ES
012400*    UN UNICO CARACTER Y EL FILLER LO REFLEJA TAL CUAL.
012500 01  PERFIL-ANTERIOR-R REDEFINES PERFIL-ANTERIOR.
012600     03 FILLER                     PIC X(01).
012700
012800 LINKAGE SECTION.
012900*    MISMA FECHA DE LA CORRIDA QUE RECIBEN CAL4OP1, CAL4OP2 Y
013000*    CAL4OP4 - SE PASA AUNQUE ESTA UNIDAD NO LA USE EN NINGUN
013100*    CALCULO, PARA MANTENER LA MISMA FIRMA DE LLAMADO EN LAS
013200*    CUATRO UNIDADES QUE INVOCA MENU4CAL.
013300 01  FECHA-PASE               PIC 9(08).
013400
013500 PROCEDURE DIVISION USING FECHA-PASE.
013600 INICIO.
013700*    ESTA UNIDAD NO NECESITA HORA DEL RELOJ NI TABLA EN MEMORIA -
013800*    SOLO ABRE LOS DOS ARCHIVOS DE MAESTRO Y DEJA LOS CONTADORES
013900*    EN CERO ANTES DE ENTRAR AL CICLO PRINCIPAL.
014000 000-ABRIR-FICHEROS.
014100     MOVE FECHA-PASE TO FECHA-CORRIDA.
014200     MOVE 0 TO CONTADOR-USUARIOS.
014300     MOVE 0 TO CONTADOR-PERFILES-OK.
014400     MOVE 0 TO CONTADOR-CAMBIOS.
014500     MOVE 0 TO NUMERO-CORRELATIVO.
014600     OPEN INPUT  USUARIO-FILE.
014700     OPEN OUTPUT USUARIO-FILE-NUEVO.
014800
014900*    UN USUARIO POR VUELTA, DE PRINCIPIO A FIN DEL MAESTRO; NO HAY
015000*    NINGUNA CLAVE NI FILTRO - SE REVISA EL PERFIL DE TODOS LOS
015100*    USUARIOS, ESTEN O NO RECIEN MODIFICADOS.
015200 100-LEER-USUARIO-SIGUIENTE.
015300     READ USUARIO-FILE
015400         AT END
015500             MOVE "S" TO EOF-USUARIO
015600             GO TO 900-CERRAR-FICHEROS
015700     END-READ.
015800     ADD 1 TO CONTADOR-USUARIOS.
015900     ADD 1 TO NUMERO-CORRELATIVO.
016000*    SE GUARDA EL VALOR ANTES DE TOCARLO PARA QUE 700 PUEDA SABER,
016100*    AL FINAL, SI LA BANDERA REALMENTE CAMBIO EN ESTA PASADA.
016200     MOVE PERFIL-COMPLETO OF REG-USUARIO TO PERFIL-ANTERIOR.
016300
016400*    LA REGLA ES EXACTAMENTE LA MISMA QUE APLICA CAL4OP1 AL TERMINAR
016500*    SU PROPIO RECALCULO - SE REPITE AQUI PORQUE LAS OTRAS TRES
016600*    BANDERAS DE ETAPA PUEDEN HABER CAMBIADO DESDE PANTALLAS QUE
016700*    NO PASAN POR CAL4OP1.
016800 700-REVISAR-PERFIL-COMPLETO.
016900*    LAS CUATRO BANDERAS DE ETAPA VIVEN EN REG-USUARIO (CALUSR.CPY)
017000*    Y SE ENCIENDEN CADA UNA DESDE SU PROPIA PANTALLA DE CAPTURA -
017100*    ESTA UNIDAD SOLO LAS LEE, NUNCA LAS ENCIENDE.
017200     IF BASICOS-OK OF REG-USUARIO AND ACTIVIDAD-OK OF REG-USUARIO
017300             AND OBJETIVO-OK OF REG-USUARIO
017400             AND PREFERENCIAS-OK OF REG-USUARIO
017500         MOVE "Y" TO PERFIL-COMPLETO OF REG-USUARIO
017600         ADD 1 TO CONTADOR-PERFILES-OK
017700     ELSE
017800         MOVE "N" TO PERFIL-COMPLETO OF REG-USUARIO
017900     END-IF.
018000*    LA TRAZA SOLO SE IMPRIME CUANDO HUBO CAMBIO - EN UNA CORRIDA
018100*    NORMAL LA MAYORIA DE LOS USUARIOS NO CAMBIAN DE ESTADO, ASI QUE
018200*    IMPRIMIR TODOS SERIA UN LISTADO ENORME SIN VALOR.
018300     IF PERFIL-COMPLETO OF REG-USUARIO NOT = PERFIL-ANTERIOR
018400         ADD 1 TO CONTADOR-CAMBIOS
018500         IF TRAZA-ACTIVA
018600             DISPLAY "CAL4OP3 - " NUMERO-CORRELATIVO
018700                     " CAMBIO DE PERFIL USUARIO "
018800                     USUARIO-ID OF REG-USUARIO
018900                     " DE " PERFIL-ANTERIOR
019000                     " A " PERFIL-COMPLETO OF REG-USUARIO
019100         END-IF
019200     END-IF.
019300
019400*    SE REGRABA EL USUARIO CAMBIE O NO SU PERFIL - EL ARCHIVO DE
019500*    SALIDA SIEMPRE QUEDA CON TODOS LOS REGISTROS DEL MAESTRO,
019600*    IGUAL QUE EN CAL4OP1.
019700 800-REGRABAR-USUARIO.
019800*    MOVE CORRESPONDING BASTA PORQUE REG-USUARIO-NUEVO ES EL MISMO
019900*    LAYOUT CALUSR CON OTRO NOMBRE DE 01 (VER EL REPLACING DE LA
020000*    FD USUARIO-FILE-NUEVO).
020100     MOVE CORRESPONDING REG-USUARIO TO REG-USUARIO-NUEVO.
020200     WRITE REG-USUARIO-NUEVO.
020300     GO TO 100-LEER-USUARIO-SIGUIENTE.
020400
020500*    TRES CONTADORES EN EL RESUMEN DE CONTROL: CUANTOS USUARIOS SE
020600*    REVISARON, CUANTOS QUEDARON CON PERFIL COMPLETO Y CUANTOS
020700*    CAMBIARON DE ESTADO EN ESTA CORRIDA EN PARTICULAR.
020800 900-CERRAR-FICHEROS.
020900*    SE CIERRAN LOS DOS ARCHIVOS ANTES DE IMPRIMIR EL RESUMEN DE
021000*    CONTROL, IGUAL QUE EN LAS DEMAS UNIDADES DE ESTE SISTEMA.
021100     CLOSE USUARIO-FILE.
021200     CLOSE USUARIO-FILE-NUEVO.
021300     DISPLAY "CAL4OP3 - USUARIOS PROCESADOS  : " CONTADOR-USUARIOS.
021400     DISPLAY "CAL4OP3 - PERFILES COMPLETOS    : "
021500             CONTADOR-PERFILES-OK.
021600     DISPLAY "CAL4OP3 - PERFILES CON CAMBIO   : "
021700             CONTADOR-CAMBIOS.
021800
021900*    DEVUELVE EL CONTROL A MENU4CAL IGUAL QUE LAS DEMAS UNIDADES
022000*    DE LA CORRIDA NOCTURNA.
022100 999-FIN.
022200     GOBACK.
