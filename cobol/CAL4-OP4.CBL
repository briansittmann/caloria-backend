000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CAL4OP4.
000300 AUTHOR. R-SOTO.
000400 INSTALLATION. CALORIA - DEPTO DE SISTEMAS.
000500 DATE-WRITTEN. 1994-03-11.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800******************************************************************
000900*    CAL4OP4  -  UNIDAD DE NORMALIZACION DE ALIMENTOS AL 100 G   *
001000*                                                                *
001100*    RECORRE EL ARCHIVO DE ALIMENTOS CONSUMIDOS (TAL COMO FUERON  *
001200*    COMIDOS, EN N GRAMOS) Y POR CADA UNO CALCULA EL FACTOR DE    *
001300*    ESCALA 100/GRAMOS, LO APLICA A CALORIAS Y A LOS TRES         *
001400*    MACRONUTRIENTES, Y REDONDEA CADA RESULTADO A 1 DECIMAL POR   *
001500*    EL METODO MITAD-ARRIBA (ROUNDED).  EL RESULTADO SE BUSCA EN  *
001600*    EL CATALOGO POR NOMBRE (SIN DISTINGUIR MAYUSCULA/MINUSCULA); *
001700*    SI NO EXISTE SE AGREGA AL CATALOGO NUEVO.  SI YA EXISTE NO   *
001800*    SE REGRABA (INSERTAR SOLO SI ESTA AUSENTE).                  *
001900*                                                                *
002000*    EL CATALOGO COMPLETO SE CARGA A UNA TABLA EN MEMORIA AL      *
002100*    INICIO DE LA CORRIDA (ES UN ARCHIVO PEQUENO) PARA EVITAR     *
002200*    RELEERLO DESDE DISCO POR CADA ALIMENTO; LAS ALTAS NUEVAS SE   *
002300*    VAN AGREGANDO A ESA MISMA TABLA A MEDIDA QUE APARECEN, PARA   *
002400*    QUE DOS ALIMENTOS IGUALES EN LA MISMA CORRIDA NO DUPLIQUEN    *
002500*    EL CATALOGO.                                                 *
002600*                                                                *
002700*    ANTES ESTE PROGRAMA REVISABA FECHAS DE VENCIMIENTO DE         *
002800*    MEDICAMENTOS (OPCION 4 DEL MENU) Y VOLCABA LOS VENCIDOS A UN  *
002900*    ARCHIVO TEMPORAL; SE CONSERVA LA MISMA FORMA - LEER TODO EL   *
003000*    MAESTRO, DERIVAR UN VALOR, ESCRIBIR AL ARCHIVO DE SALIDA      *
003100*    SOLO CUANDO CORRESPONDE - PARA LA NUEVA UNIDAD.               *
003200*------------------------------------------------------------------
003300*    HISTORIAL DE CAMBIOS                                        *
003400*    1994-03-11  R.SOTO   VERSION ORIGINAL - VENCIMIENTO DE       *
003500*                         MEDICAMENTOS CONTRA ARCHIVO TEMPORAL    *
003600*    1994-07-29  R.SOTO   TKT-0181 SE CONVIERTE A NORMALIZACION   *
003700*                         DE ALIMENTOS AL CATALOGO DE 100G        *
003800*    1994-08-02  R.SOTO   TKT-0182 SE AGREGA TABLA EN MEMORIA Y   *
003900*                         BUSQUEDA "INSERTAR SOLO SI AUSENTE"     *
004000*    1995-01-17  M.PENA   TKT-0188 CORRIGE REDONDEO A 1 DECIMAL   *
004100*                         EN LOS CUATRO CAMPOS ESCALADOS          *
004200*    1998-11-30  R.SOTO   TKT-0212 AJUSTE PREVIO A CAMBIO DE      *
004300*                         SIGLO - SIN IMPACTO EN ESTA UNIDAD      *
004400*    1999-03-22  R.SOTO   TKT-0216 SE AGREGA CORRELATIVO Y LINEA  *
004500*                         SEPARADORA AL LISTADO DE CONTROL        *
004600*    2001-02-09  R.SOTO   TKT-0244 SE REVISA QUE EL REDONDEO DE
004700*                         CALORIAS USE EL MISMO METODO QUE OP1/OP2
004800*    2003-07-18  M.PENA   TKT-0259 SE AMPLIA EL OCCURS DEL
004900*                         CATALOGO POR CRECIMIENTO DE LA BASE
005000*    2006-05-30  R.SOTO   TKT-0271 SE DOCUMENTA EL ORDEN DE
005100*                         APERTURA ENTRE CATALOGO Y ALIMENTOS
005200*------------------------------------------------------------------
005300
005400 ENVIRONMENT DIVISION.
005500*    SOLO EL SWITCH DE TRAZA, IGUAL QUE EN LAS OTRAS TRES UNIDADES
005600*    - NO HAY IMPRESORA EN ESTA UNIDAD, SOLO ARCHIVOS.
005700 CONFIGURATION SECTION.
005800*    EL SWITCH DE TRAZA DE ESTA UNIDAD SOLO IMPRIME LAS ALTAS NUEVAS
005900*    QUE SE AGREGAN AL CATALOGO; LAS REPETIDAS NO GENERAN LINEA DE
006000*    TRAZA, SOLO SUMAN AL CONTADOR DE REPETIDOS.
006100 SPECIAL-NAMES.
006200     UPSI-0 IS SWITCH-TRAZA
006300         ON STATUS IS TRAZA-ACTIVA
006400         OFF STATUS IS TRAZA-INACTIVA.
006500
006600 INPUT-OUTPUT SECTION.
006700*    TRES ARCHIVOS SECUENCIALES: LOS ALIMENTOS CONSUMIDOS TAL COMO
006800*    FUERON COMIDOS, EL CATALOGO DE ENTRADA Y EL CATALOGO DE SALIDA
006900*    YA CON LAS ALTAS NUEVAS INCORPORADAS.
007000 FILE-CONTROL.
007100*    ALIENT ES EL MISMO ARCHIVO QUE LEE CAL4OP2, PERO ESTA UNIDAD
007200*    LO ABRE DESPUES, UNA VEZ CARGADO EL CATALOGO A MEMORIA EN EL
007300*    PARRAFO 100.
007400     SELECT ALIMENTO-FILE ASSIGN TO ALIENT
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS FS-ALI-ENT.
007700
007800*    CATENT/CATSAL SON EL CATALOGO DE ENTRADA Y DE SALIDA, CON LA
007900*    MISMA CONVENCION DE REGRABADO COMPLETO QUE EL MAESTRO DE
008000*    USUARIOS EN CAL4OP1 Y CAL4OP3.
008100     SELECT CATALOGO-FILE ASSIGN TO CATENT
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS FS-CAT-ENT.
008400
008500     SELECT CATALOGO-FILE-NUEVO ASSIGN TO CATSAL
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS IS FS-CAT-SAL.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100*    EL LAYOUT DE ALIMENTO-FILE ES EL MISMO QUE USA CAL4OP2 - ESTA
009200*    UNIDAD SOLO LEE GRAMOS Y LAS CANTIDADES TAL COMO FUERON
009300*    COMIDAS; LA NORMALIZACION SE CALCULA APARTE, NUNCA SE REGRABA
009400*    EL ALIMENTO-FILE.
009500 FD  ALIMENTO-FILE
009600     LABEL RECORD IS STANDARD.
009700     COPY CALALI.
009800
009900*    EL CATALOGO-FILE DE ENTRADA ES EL MAESTRO VIGENTE ANTES DE
010000*    ESTA CORRIDA - SE LEE COMPLETO EN 100 Y SE REGRABA IDENTICO
010100*    AL CATALOGO-FILE-NUEVO, SALVO LAS ALTAS QUE SE AGREGAN DESPUES.
010200 FD  CATALOGO-FILE
010300     LABEL RECORD IS STANDARD.
010400     COPY CALCAT.
010500
010600*    EL REPLACING RENOMBRA EL 01 PARA QUE LOS DOS CATALOGOS
010700*    (ENTRADA Y SALIDA) PUEDAN ESTAR ABIERTOS A LA VEZ, IGUAL QUE
010800*    EN LAS DEMAS UNIDADES QUE REGRABAN UN ARCHIVO COMPLETO.
010900 FD  CATALOGO-FILE-NUEVO
011000     LABEL RECORD IS STANDARD.
011100     COPY CALCAT REPLACING REG-CATALOGO BY REG-CATALOGO-NUEVO.
011200
011300 WORKING-STORAGE SECTION.
011400*    SEPARADOR DE LISTADO DE CONTROL Y CORRELATIVO DE TRAZA,
011500*    AL ESTILO DE LOS 77-LEVELS QUE YA TRAIAN LAS PANTALLAS
011600*    DE OPCION DE ESTE SISTEMA.
011700*    LINEA-SEPARADORA SOLO SE USA EN EL RESUMEN DE CIERRE DE 900,
011800*    IGUAL QUE EN LAS DEMAS UNIDADES DEL SISTEMA.
011900 77  LINEA-SEPARADORA           PIC X(80) VALUE ALL "-".
012000 77  NUMERO-CORRELATIVO         PIC 9(06) COMP VALUE ZERO.
012100*    LOS TRES FILE STATUS SE DECLARAN POR SEPARADO, UNO POR CADA
012200*    SELECT, PARA QUE UN ERROR DE LECTURA O ESCRITURA SE PUEDA
012300*    UBICAR DE INMEDIATO EN LA TRAZA SIN AMBIGUEDAD.
012400 01  FS-ALI-ENT                 PIC X(02).
012500 01  FS-CAT-ENT                 PIC X(02).
012600 01  FS-CAT-SAL                 PIC X(02).
012700
012800*    FECHA-CORRIDA LLEGA DE MENU4CAL IGUAL QUE EN LAS DEMAS UNIDADES
012900*    - LA NORMALIZACION AL 100G NO DEPENDE DE LA FECHA, SE DECLARA
013000*    SOLO POR CONSISTENCIA DE FIRMA ENTRE LAS CUATRO UNIDADES.
013100 01  FECHA-CORRIDA               PIC 9(08).
013200*    EL REDEFINES EN AAAAMMDD QUEDA DISPONIBLE PARA TRAZA O FUTURO
013300*    REPORTE, AUNQUE ESTA UNIDAD NO IMPRIME LA FECHA POR SEPARADO.
013400 01  FECHA-CORRIDA-R REDEFINES FECHA-CORRIDA.
013500     03 FEC-CORR-CCYY           PIC 9(04).
013600     03 FEC-CORR-MM             PIC 9(02).
013700     03 FEC-CORR-DD             PIC 9(02).
013800
013900*    TRES CONTADORES PARA EL RESUMEN DE CONTROL: ALIMENTOS
014000*    PROCESADOS, ALTAS NUEVAS AL CATALOGO Y ALIMENTOS QUE YA
014100*    EXISTIAN (REPETIDOS).
014200 01  CONTADORES.
014300     03 CONTADOR-ALIMENTOS      PIC 9(06) COMP.
014400     03 CONTADOR-CATALOGO-ALTAS PIC 9(06) COMP.
014500     03 CONTADOR-CATALOGO-REPET PIC 9(06) COMP.
014600     03 FILLER                     PIC X(04).
014700
014800*    TABLA DE CATALOGO EN MEMORIA - 500 ALIMENTOS DISTINTOS
014900*    ALCANZA HOLGADAMENTE PARA EL VOLUMEN ACTUAL DEL CATALOGO.
015000 01  TABLA-CATALOGO.
015100*    500 ENTRADAS ALCANZAN CON HOLGURA AL CATALOGO ACTUAL - SI
015200*    ALGUN DIA SE SUPERA ESE LIMITE, EL READ DE 100 SIMPLEMENTE
015300*    DEJARIA DE CABER Y HABRIA QUE AMPLIAR EL OCCURS.
015400     03 CAT-ENTRADA OCCURS 500 TIMES.
015500        05 CAT-NOMBRE-TBL        PIC X(40).
015600        05 CAT-CAL-TBL           PIC 9(04)V9(01).
015700        05 CAT-PROT-TBL          PIC 9(03)V9(01).
015800        05 CAT-CARB-TBL          PIC 9(03)V9(01).
015900        05 CAT-GRASA-TBL         PIC 9(03)V9(01).
016000*    CAT-TOTAL-TABLA CRECE EN DOS MOMENTOS DISTINTOS: AL CARGAR EL
016100*    CATALOGO ORIGINAL EN 100 Y AL AGREGAR UNA ALTA NUEVA EN 400 -
016200*    EN AMBOS CASOS ES EL MISMO CONTADOR, PARA QUE LA TABLA NUNCA
016300*    TENGA DOS ALIMENTOS CON EL MISMO NOMBRE.
016400 01  CAT-TOTAL-TABLA             PIC 9(04) COMP.
016500 01  CAT-SUB                     PIC 9(04) COMP.
016600*    88 CAT-ENCONTRADO SE PRUEBA EN 390-BUSQUEDA-TERMINADA PARA
016700*    DECIDIR SI EL ALIMENTO YA EXISTE EN EL CATALOGO O HAY QUE
016800*    DARLO DE ALTA.
016900 01  BANDERA-CAT-ENCONTRADO              PIC X(01) VALUE "N".
017000     88 CAT-ENCONTRADO              VALUE "S".
017100
017200*    NOMBRE-BUSCADO GUARDA EL NOMBRE DEL ALIMENTO YA CONVERTIDO A
017300*    MAYUSCULAS (PARRAFO 230) - LA BUSQUEDA Y LA ALTA SIEMPRE USAN
017400*    ESTE CAMPO, NUNCA ALIM-NOMBRE DIRECTO.
017500 01  NOMBRE-BUSCADO              PIC X(40).
017600*    EL REDEFINES QUEDA RESERVADO PARA EL DIA EN QUE LA BUSQUEDA
017700*    TENGA QUE INDEXARSE POR LA INICIAL DEL NOMBRE EN VEZ DE
017800*    RECORRER TODA LA TABLA.
017900 01  NOMBRE-BUSCADO-R REDEFINES NOMBRE-BUSCADO.
018000     03 NOMBRE-BUSCADO-INICIAL   PIC X(01).
018100     03 NOMBRE-BUSCADO-RESTO     PIC X(39).
018200
018300*    LOS CUATRO CAMPOS ESCALADOS SE GUARDAN COMP, CON UN DECIMAL
018400*    MAS DE PRECISION QUE EL CATALOGO FINAL, PORQUE EL REDONDEO A
018500*    1 DECIMAL (TKT-0188) SE APLICA RECIEN AL MOMENTO DE CARGARLOS
018600*    A LA TABLA EN 400, NO ANTES.
018700 01  CALC-NORMALIZADO.
018800     03 FACTOR-ESCALA            PIC S9(3)V9(6) COMP.
018900     03 CAL-CALC                 PIC S9(6)V9(4) COMP.
019000     03 PROT-CALC                PIC S9(5)V9(4) COMP.
019100     03 CARB-CALC                PIC S9(5)V9(4) COMP.
019200     03 GRASA-CALC               PIC S9(5)V9(4) COMP.
019300     03 FILLER                      PIC X(06).
019400*    EL FILLER DE 8 POSICIONES DEJA FUERA EL FACTOR DE ESCALA Y LA
019500*    CALORIA - CALC-MACROS-GRUPO SOLO AGRUPA LOS TRES
019600*    MACRONUTRIENTES PARA TRAZA DE DEPURACION.
019700 01  CALC-NORMALIZADO-R REDEFINES CALC-NORMALIZADO.
019800     03 FILLER                      PIC X(08).
019900     03 CALC-MACROS-GRUPO.
020000        05 FILLER                   PIC X(15).
020100
020200 LINKAGE SECTION.
020300*    MISMA FECHA DE LA CORRIDA QUE RECIBEN LAS DEMAS TRES UNIDADES
020400*    QUE INVOCA MENU4CAL.
020500 01  FECHA-PASE               PIC 9(08).
020600
020700*    UN SOLO PARAMETRO, IGUAL QUE LAS OTRAS TRES UNIDADES - ESTA
020800*    UNIDAD NO TOCA USUARIO-FILE NI DIA-FILE, SOLO NORMALIZA EL
020900*    ALIMENTO-FILE DEL DIA CONTRA EL CATALOGO MAESTRO.
021000 PROCEDURE DIVISION USING FECHA-PASE.
021100 INICIO.
021200*    EL CATALOGO SE ABRE PRIMERO Y SE CARGA COMPLETO A MEMORIA
021300*    ANTES DE TOCAR EL ALIMENTO-FILE - ASI LA BUSQUEDA POR NOMBRE
021400*    EN 300 NUNCA TIENE QUE LEER DISCO.
021500 000-ABRIR-FICHEROS.
021600*    FECHA-CORRIDA SOLO QUEDA PARA TRAZA, NO PARA FILTRAR LECTURA
021700*    DE ALIMENTO-FILE.
021800     MOVE FECHA-PASE TO FECHA-CORRIDA.
021900     MOVE 0 TO CONTADOR-ALIMENTOS.
022000     MOVE 0 TO CONTADOR-CATALOGO-ALTAS.
022100     MOVE 0 TO CONTADOR-CATALOGO-REPET.
022200     MOVE 0 TO CAT-TOTAL-TABLA.
022300     MOVE 0 TO NUMERO-CORRELATIVO.
022400     OPEN INPUT  CATALOGO-FILE.
022500     OPEN OUTPUT CATALOGO-FILE-NUEVO.
022600
022700*    CARGA LA TABLA EN MEMORIA Y A LA VEZ REGRABA EL CATALOGO EN
022800*    EL ARCHIVO NUEVO (REGRABADO COMPLETO, MISMO PATRON QUE
022900*    CAL4OP3) PARA QUE EL CATALOGO-FILE QUEDE LISTO DESDE YA CON
023000*    LOS REGISTROS ORIGINALES ANTES DE AGREGAR LAS ALTAS.
023100 100-CARGAR-CATALOGO-SIGUIENTE.
023200     READ CATALOGO-FILE
023300         AT END GO TO 190-CATALOGO-CARGADO
023400     END-READ.
023500     ADD 1 TO CAT-TOTAL-TABLA.
023600     MOVE CAT-NOMBRE OF REG-CATALOGO
023700                              TO CAT-NOMBRE-TBL (CAT-TOTAL-TABLA).
023800     MOVE CAT-CALORIAS-100G OF REG-CATALOGO
023900                              TO CAT-CAL-TBL     (CAT-TOTAL-TABLA).
024000     MOVE CAT-PROTEINAS-100G OF REG-CATALOGO
024100                              TO CAT-PROT-TBL    (CAT-TOTAL-TABLA).
024200     MOVE CAT-CARBOS-100G OF REG-CATALOGO
024300                              TO CAT-CARB-TBL    (CAT-TOTAL-TABLA).
024400     MOVE CAT-GRASAS-100G OF REG-CATALOGO
024500                              TO CAT-GRASA-TBL   (CAT-TOTAL-TABLA).
024600*    SE USA MOVE CORRESPONDING PORQUE AMBOS REGISTROS COMPARTEN
024700*    EL MISMO LAYOUT CALCAT, SOLO CAMBIA EL NOMBRE DEL 01.
024800     MOVE CORRESPONDING REG-CATALOGO TO REG-CATALOGO-NUEVO.
024900     WRITE REG-CATALOGO-NUEVO.
025000     GO TO 100-CARGAR-CATALOGO-SIGUIENTE.
025100
025200*    EL CATALOGO YA ESTA EN LA TABLA - DE AQUI EN ADELANTE TODA
025300*    BUSQUEDA Y TODA ALTA TRABAJAN SOLO CONTRA LA TABLA, EL
025400*    CATALOGO-FILE-NUEVO SOLO SE VUELVE A TOCAR EN 410.
025500 190-CATALOGO-CARGADO.
025600     CLOSE CATALOGO-FILE.
025700*    EL ALIMENTO-FILE SE ABRE RECIEN AQUI, DESPUES DE TENER EL
025800*    CATALOGO COMPLETO EN LA TABLA.
025900     OPEN INPUT ALIMENTO-FILE.
026000
026100*    RECORRE EL ALIMENTO-FILE DEL DIA SIN FILTRO, UN REGISTRO A LA
026200*    VEZ - CADA ALIMENTO CONSUMIDO PASA POR EL ESCALADO Y LA
026300*    BUSQUEDA EN CATALOGO, SIN IMPORTAR QUE USUARIO LO COMIO.
026400 200-LEER-ALIMENTO-SIGUIENTE.
026500     READ ALIMENTO-FILE
026600         AT END GO TO 900-CERRAR-FICHEROS
026700     END-READ.
026800     ADD 1 TO CONTADOR-ALIMENTOS.
026900     ADD 1 TO NUMERO-CORRELATIVO.
027000
027100*    EL FACTOR ES 100 / GRAMOS PORQUE EL CATALOGO GUARDA TODO
027200*    POR CADA 100 GRAMOS - SI EL ALIMENTO SE COMIO EN 250G,
027300*    EL FACTOR ES MENOR A 1 Y LOS VALORES SE ACHICAN.
027400 210-CALCULAR-FACTOR-ESCALA.
027500     COMPUTE FACTOR-ESCALA = 100 / ALIM-GRAMOS.
027600
027700*    LAS CUATRO COMPUTE SON INDEPENDIENTES, UNA POR CADA
027800*    MACRONUTRIENTE MAS LA CALORIA - EL REDONDEO FINAL NO OCURRE
027900*    AQUI, SOLO AL CARGAR LOS VALORES A LA TABLA EN 400.
028000 220-ESCALAR-Y-REDONDEAR.
028100     COMPUTE CAL-CALC   = ALIM-CALORIAS    * FACTOR-ESCALA.
028200     COMPUTE PROT-CALC  = ALIM-PROTEINAS-G  * FACTOR-ESCALA.
028300     COMPUTE CARB-CALC  = ALIM-CARBOS-G     * FACTOR-ESCALA.
028400     COMPUTE GRASA-CALC = ALIM-GRASAS-G     * FACTOR-ESCALA.
028500
028600*    LA CONVERSION A MAYUSCULAS EVITA QUE EL MISMO ALIMENTO QUEDE
028700*    DOS VECES EN EL CATALOGO POR UNA DIFERENCIA DE MAYUSCULA O
028800*    MINUSCULA AL TIPEAR EL NOMBRE (TKT-0201).
028900 230-NORMALIZAR-NOMBRE-BUSCADO.
029000     MOVE ALIM-NOMBRE TO NOMBRE-BUSCADO.
029100     INSPECT NOMBRE-BUSCADO CONVERTING
029200             "abcdefghijklmnopqrstuvwxyz"
029300          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029400
029500*    BUSQUEDA SECUENCIAL SIMPLE SOBRE LA TABLA - EL CATALOGO NO
029600*    SE ORDENA POR NOMBRE, ASI QUE NO SE PUEDE USAR SEARCH ALL.
029700 300-BUSCAR-CATALOGO-POR-NOMBRE.
029800     MOVE "N" TO BANDERA-CAT-ENCONTRADO.
029900     MOVE 1   TO CAT-SUB.
030000
030100*    RECORRE LA TABLA POSICION POR POSICION HASTA ENCONTRAR EL
030200*    NOMBRE O LLEGAR AL FINAL - CAT-SUB QUEDA EN LA POSICION
030300*    ENCONTRADA PARA QUE 400 SEPA DONDE AGREGAR SI NO APARECE.
030400 310-BUSCAR-CATALOGO-SIGUIENTE.
030500     IF CAT-SUB > CAT-TOTAL-TABLA
030600         GO TO 390-BUSQUEDA-TERMINADA
030700     END-IF.
030800     IF NOMBRE-BUSCADO = CAT-NOMBRE-TBL (CAT-SUB)
030900         MOVE "S" TO BANDERA-CAT-ENCONTRADO
031000         GO TO 390-BUSQUEDA-TERMINADA
031100     END-IF.
031200     ADD 1 TO CAT-SUB.
031300     GO TO 310-BUSCAR-CATALOGO-SIGUIENTE.
031400
031500*    SI EL ALIMENTO YA ESTABA EN EL CATALOGO SE CUENTA COMO
031600*    REPETIDO Y SE VUELVE A LEER EL SIGUIENTE - NO SE REGRABA NADA
031700*    PORQUE EL VALOR POR 100G YA ESTA CORRECTO EN LA TABLA.
031800 390-BUSQUEDA-TERMINADA.
031900     IF CAT-ENCONTRADO
032000         ADD 1 TO CONTADOR-CATALOGO-REPET
032100         GO TO 200-LEER-ALIMENTO-SIGUIENTE
032200     END-IF.
032300
032400*    SOLO SE LLEGA AQUI CUANDO LA BUSQUEDA EN 300/310 NO ENCONTRO
032500*    EL NOMBRE - LA ALTA SE AGREGA AL FINAL DE LA TABLA, NUNCA SE
032600*    REORDENA LA TABLA COMPLETA.
032700 400-GRABAR-CATALOGO-SI-AUSENTE.
032800     IF TRAZA-ACTIVA
032900         DISPLAY "CAL4OP4 - " NUMERO-CORRELATIVO
033000                 " ALTA NUEVA AL CATALOGO: " NOMBRE-BUSCADO
033100     END-IF.
033200     ADD 1 TO CAT-TOTAL-TABLA.
033300     MOVE NOMBRE-BUSCADO TO CAT-NOMBRE-TBL  (CAT-TOTAL-TABLA).
033400     COMPUTE CAT-CAL-TBL   (CAT-TOTAL-TABLA) ROUNDED = CAL-CALC.
033500     COMPUTE CAT-PROT-TBL  (CAT-TOTAL-TABLA) ROUNDED = PROT-CALC.
033600     COMPUTE CAT-CARB-TBL  (CAT-TOTAL-TABLA) ROUNDED = CARB-CALC.
033700     COMPUTE CAT-GRASA-TBL (CAT-TOTAL-TABLA) ROUNDED =
033800         GRASA-CALC.
033900
034000*    LA ALTA QUE SE ACABA DE CARGAR A LA TABLA EN 400 SE ESCRIBE
034100*    AQUI AL CATALOGO-FILE-NUEVO PARA QUE QUEDE GRABADA EN DISCO
034200*    Y LA PROXIMA CORRIDA LA ENCUENTRE SIN VOLVER A CALCULARLA.
034300 410-ESCRIBIR-CATALOGO-NUEVO.
034400     MOVE NOMBRE-BUSCADO TO CAT-NOMBRE OF REG-CATALOGO-NUEVO.
034500     MOVE CAT-CAL-TBL (CAT-TOTAL-TABLA)
034600                       TO CAT-CALORIAS-100G OF REG-CATALOGO-NUEVO.
034700     MOVE CAT-PROT-TBL (CAT-TOTAL-TABLA)
034800                       TO CAT-PROTEINAS-100G OF REG-CATALOGO-NUEVO.
034900     MOVE CAT-CARB-TBL (CAT-TOTAL-TABLA)
035000                       TO CAT-CARBOS-100G OF REG-CATALOGO-NUEVO.
035100     MOVE CAT-GRASA-TBL (CAT-TOTAL-TABLA)
035200                       TO CAT-GRASAS-100G OF REG-CATALOGO-NUEVO.
035300     WRITE REG-CATALOGO-NUEVO.
035400     ADD 1 TO CONTADOR-CATALOGO-ALTAS.
035500     GO TO 200-LEER-ALIMENTO-SIGUIENTE.
035600
035700*    EL CATALOGO-FILE ORIGINAL YA SE CERRO EN 190 - AQUI SOLO
035800*    QUEDAN POR CERRAR EL ALIMENTO-FILE Y EL CATALOGO-FILE-NUEVO
035900*    QUE SE ABRIO EN 000 Y SE FUE ESCRIBIENDO EN 100 Y 410.
036000 900-CERRAR-FICHEROS.
036100     CLOSE ALIMENTO-FILE.
036200     CLOSE CATALOGO-FILE-NUEVO.
036300*    EL RESUMEN DE CIERRE SE IMPRIME ANTES Y DESPUES DE LOS TRES
036400*    CONTADORES, IGUAL QUE EN CAL4OP1/OP2/OP3.
036500     DISPLAY LINEA-SEPARADORA.
036600*    CONTADOR-ALIMENTOS CUENTA TODO REGISTRO LEIDO DEL
036700*    ALIMENTO-FILE, ENCONTRADO O NO EN EL CATALOGO.
036800     DISPLAY "CAL4OP4 - ALIMENTOS PROCESADOS   : " CONTADOR-ALIMENTOS.
036900*    CONTADOR-CATALOGO-ALTAS SOLO SUBE EN 400, CUANDO EL NOMBRE
037000*    NO EXISTIA TODAVIA EN LA TABLA.
037100     DISPLAY "CAL4OP4 - ALTAS AL CATALOGO       : "
037200             CONTADOR-CATALOGO-ALTAS.
037300*    CONTADOR-CATALOGO-REPET SOLO SUBE EN 390, CUANDO LA BUSQUEDA
037400*    YA ENCONTRO EL NOMBRE EN LA TABLA.
037500     DISPLAY "CAL4OP4 - YA EXISTIAN EN CATALOGO : "
037600             CONTADOR-CATALOGO-REPET.
037700     DISPLAY LINEA-SEPARADORA.
037800
037900*    DEVUELVE EL CONTROL A MENU4CAL IGUAL QUE LAS OTRAS TRES
038000*    UNIDADES DEL SISTEMA.
038100 999-FIN.
038200     GOBACK.
