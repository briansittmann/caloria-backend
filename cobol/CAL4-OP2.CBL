000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CAL4OP2.
000300 AUTHOR. M-PENA.
000400 INSTALLATION. CALORIA - DEPTO DE SISTEMAS.
000500 DATE-WRITTEN. 1993-09-21.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800******************************************************************
000900*    CAL4OP2  -  UNIDAD DE CONTABILIZACION DIARIA Y RESUMEN       *
001000*                                                                *
001100*    PARA CADA REGISTRO DE TOTALES DIARIOS (DIA-FILE) REVISA SI  *
001200*    CORRESPONDE REINICIAR EL DIA (LA HORA ACTUAL YA PASO LA     *
001300*    HORA DE INICIO DE DIA DEL USUARIO); LUEGO APLICA CONTRA ESE  *
001400*    REGISTRO TODOS LOS CONSUMOS DE ALIMENTO (ALIMENTO-FILE) QUE  *
001500*    CORRESPONDAN AL MISMO USUARIO Y A LA MISMA FECHA, SUMANDO    *
001600*    CALORIAS Y LOS TRES MACRONUTRIENTES A LOS TOTALES DEL DIA;   *
001700*    FINALMENTE BUSCA LAS METAS DEL USUARIO (USUARIO-FILE) Y      *
001800*    GRABA UN RESUMEN (RESUMEN-FILE) CON LO CONSUMIDO, LA META Y  *
001900*    LO QUE FALTA POR CONSUMIR, SIN BAJAR DE CERO.                *
002000*                                                                *
002100*    EL ARCHIVO DE ALIMENTOS SE SUPONE ORDENADO POR USUARIO Y     *
002200*    FECHA EN EL MISMO ORDEN QUE EL DIA-FILE (IGUAL CONVENCION    *
002300*    QUE USABA ESTE PROGRAMA ENTRE FACTURA/MOVIMIENTO/STOCK), DE  *
002400*    MANERA QUE LOS CONSUMOS DE UN MISMO DIA SE APLICAN EN UNA    *
002500*    SOLA PASADA SIN RELEER EL ARCHIVO DESDE EL PRINCIPIO.        *
002600*                                                                *
002700*    EL MAESTRO DE USUARIOS SE CARGA COMPLETO A UNA TABLA EN      *
002800*    MEMORIA AL INICIO DE LA CORRIDA, IGUAL QUE EL CATALOGO EN    *
002900*    CAL4OP4, PORQUE SOLO SE NECESITAN LAS CUATRO METAS POR       *
003000*    USUARIO Y EL VOLUMEN DE USUARIOS ES PEQUENO.                 *
003100*                                                                *
003200*    ANTES ESTE PROGRAMA INGRESABA UNA FACTURA DE VENTA, EL       *
003300*    CLIENTE Y UNO O VARIOS MOVIMIENTOS DE MEDICAMENTO, REBAJANDO *
003400*    EL STOCK POR CADA MOVIMIENTO; SE CONSERVA LA MISMA FORMA DE  *
003500*    CONTABILIZAR CONTRA UN MAESTRO, SOLO QUE AHORA EL "STOCK"    *
003600*    QUE SE REBAJA ES EL CUPO DE CALORIAS Y GRAMOS QUE LE QUEDAN  *
003700*    AL USUARIO EN EL DIA.                                       *
003800*------------------------------------------------------------------
003900*    HISTORIAL DE CAMBIOS                                        *
004000*    1993-09-21  M.PENA   VERSION ORIGINAL - FACTURA/MOVIMIENTO/  *
004100*                         STOCK SOBRE ARCHIVOS INDEXADOS          *
004200*    1994-01-15  M.PENA   TKT-0154 SE REEMPLAZA LA PANTALLA DE    *
004300*                         FACTURA POR LA UNIDAD POR LOTES DE      *
004400*                         CONTABILIZACION DIARIA Y RESUMEN        *
004500*    1994-03-14  R.SOTO   TKT-0155 SE AGREGA EL RESUMEN-FILE CON  *
004600*                         LOS TRES RESTANTES POR MACRONUTRIENTE   *
004700*    1994-09-02  R.SOTO   TKT-0184 CORRIGE EL TOPE EN CERO DE LOS *
004800*                         RESTANTES (ANTES PODIAN QUEDAR NEGATIVOS*
004900*                         CUANDO EL CONSUMO SUPERABA LA META)     *
005000*    1996-04-02  M.PENA   TKT-0168 SE AGREGA LA REVISION DE HORA  *
005100*                         DE INICIO DE DIA ANTES DE CONTABILIZAR  *
005200*    1998-11-30  R.SOTO   TKT-0212 AJUSTE PREVIO A CAMBIO DE      *
005300*                         SIGLO - FECHA DE SISTEMA A 4 DIGITOS    *
005400*                         DE ANO EN TODAS LAS COMPARACIONES       *
005500*    1999-03-22  R.SOTO   TKT-0216 SE AGREGA VERIFICACION CRUZADA *
005600*                         DE CALORIAS CONTRA MACRONUTRIENTES Y    *
005700*                         CORRELATIVO/SEPARADOR AL LISTADO        *
005800*    1999-06-08  R.SOTO   TKT-0219 PRUEBA DE FECHA 2000 OK        *
005900*    1999-08-17  M.PENA   TKT-0231 SE CREA EL DIA-REC CUANDO EL    *
006000*                         ALIMENTO LLEGA ANTES DE QUE EXISTA EN    *
006100*                         DIA-FILE - ANTES SE PERDIA EN SILENCIO   *
006200*    2001-02-09  R.SOTO   TKT-0244 SE AGREGA EL CONTADOR DE DIAS   *
006300*                         CREADOS POR ATRASO AL RESUMEN DE CONTROL*
006400*                         DE CIERRE (PARRAFO 900)                 *
006500*    2003-07-18  M.PENA   TKT-0259 SE DOCUMENTA EL ORDEN SUPUESTO  *
006600*                         ENTRE DIA-FILE Y ALIMENTO-FILE, TRAS UN *
006700*                         INCIDENTE DE UNA CORRIDA CON EL ARCHIVO *
006800*                         DE ALIMENTOS MAL ORDENADO POR EL FTP    *
006900*    2006-05-30  R.SOTO   TKT-0271 REVISION GENERAL DE COMENTARIOS*
007000*                         DE PARRAFO PARA EL MANUAL DE OPERACION  *
007100*------------------------------------------------------------------
007200
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500*    EL SWITCH DE TRAZA DE ESTA UNIDAD SOLO IMPRIME LA LINEA DE
007600*    VERIFICACION CRUZADA DE CALORIAS CONTRA MACRONUTRIENTES; EL
007700*    RESTO DEL PROCESO NO TIENE SALIDA POR PANTALLA.
007800 SPECIAL-NAMES.
007900     UPSI-0 IS SWITCH-TRAZA
008000         ON STATUS IS TRAZA-ACTIVA
008100         OFF STATUS IS TRAZA-INACTIVA.
008200
008300 INPUT-OUTPUT SECTION.
008400*    CINCO ARCHIVOS SECUENCIALES: MAESTRO DE USUARIOS (SOLO
008500*    LECTURA, PARA CARGAR LA TABLA DE METAS), TOTALES DIARIOS DE
008600*    ENTRADA Y SALIDA, EL ARCHIVO DE ALIMENTOS CONSUMIDOS Y EL
008700*    RESUMEN QUE QUEDA LISTO PARA CONSULTA.
008800 FILE-CONTROL.
008900*    USRENT ES EL MISMO NOMBRE LOGICO QUE USA CAL4OP1 PARA EL
009000*    MAESTRO DE USUARIOS; AQUI SE ABRE SOLO PARA LECTURA.
009100     SELECT USUARIO-FILE ASSIGN TO USRENT
009200         ORGANIZATION IS SEQUENTIAL
009300         FILE STATUS IS FS-USR-ENT.
009400
009500*    DIAENT/DIASAL SON LOS ARCHIVOS DE TOTALES DIARIOS, UNO DE
009600*    ENTRADA Y UNO DE SALIDA, CON LA MISMA CONVENCION DE
009700*    REGRABADO COMPLETO QUE EL MAESTRO DE USUARIOS EN CAL4OP1.
009800     SELECT DIA-FILE ASSIGN TO DIAENT
009900         ORGANIZATION IS SEQUENTIAL
010000         FILE STATUS IS FS-DIA-ENT.
010100
010200     SELECT DIA-FILE-NUEVO ASSIGN TO DIASAL
010300         ORGANIZATION IS SEQUENTIAL
010400         FILE STATUS IS FS-DIA-SAL.
010500
010600*    ALIENT TRAE LOS ALIMENTOS TAL COMO FUERON COMIDOS, ORDENADOS
010700*    POR USUARIO Y FECHA EN LA MISMA SECUENCIA QUE DIA-FILE.
010800     SELECT ALIMENTO-FILE ASSIGN TO ALIENT
010900         ORGANIZATION IS SEQUENTIAL
011000         FILE STATUS IS FS-ALI-ENT.
011100
011200*    RESSAL ES SALIDA PURA - SE GENERA DE NUEVO EN CADA CORRIDA,
011300*    NO SE ACUMULA CONTRA UN RESUMEN-FILE ANTERIOR.
011400     SELECT RESUMEN-FILE ASSIGN TO RESSAL
011500         ORGANIZATION IS SEQUENTIAL
011600         FILE STATUS IS FS-RES-SAL.
011700
011800*    LOS LAYOUTS DE LOS CINCO ARCHIVOS VIVEN EN COPYBOOKS APARTE
011900*    (CALUSR/CALDIA/CALALI/CALRES) PARA QUE CAL4OP1, CAL4OP3 Y
012000*    CAL4OP4 COMPARTAN LA MISMA DEFINICION SIN DUPLICARLA.
012100 DATA DIVISION.
012200 FILE SECTION.
012300*    EL MAESTRO DE USUARIOS SOLO SE USA PARA CARGAR LA TABLA EN
012400*    MEMORIA (PARRAFO 050); DESPUES DE ESO QUEDA CERRADO EL RESTO
012500*    DE LA CORRIDA.
012600 FD  USUARIO-FILE
012700     LABEL RECORD IS STANDARD.
012800     COPY CALUSR.
012900
013000 FD  DIA-FILE
013100     LABEL RECORD IS STANDARD.
013200     COPY CALDIA.
013300
013400*    REG-DIA-NUEVO SALE CON LOS TOTALES YA REINICIADOS O
013500*    ACUMULADOS SEGUN CORRESPONDA, LISTO PARA SER EL DIA-FILE
013600*    DE MAÑANA.
013700 FD  DIA-FILE-NUEVO
013800     LABEL RECORD IS STANDARD.
013900     COPY CALDIA REPLACING REG-DIA BY REG-DIA-NUEVO.
014000
014100*    NO TIENE COMENTARIO DE REDEFINES PORQUE NUNCA SE NECESITO UN
014200*    SEGUNDO NOMBRE DE 01 PARA ESTE REGISTRO, A DIFERENCIA DE
014300*    DIA-FILE-NUEVO.
014400 FD  ALIMENTO-FILE
014500     LABEL RECORD IS STANDARD.
014600     COPY CALALI.
014700
014800*    EL RESUMEN SE GRABA TANTO PARA LOS DIAS NORMALES (PARRAFO
014900*    700) COMO PARA LOS DIAS CREADOS POR ATRASO (PARRAFO 470),
015000*    PARA QUE NINGUN USUARIO QUEDE SIN SU RESUMEN DEL DIA.
015100 FD  RESUMEN-FILE
015200     LABEL RECORD IS STANDARD.
015300     COPY CALRES.
015400
015500*    EL ORDEN DE DECLARACION SIGUE MAS O MENOS EL ORDEN EN QUE CADA
015600*    CAMPO SE USA POR PRIMERA VEZ EN LA PROCEDURE DIVISION, DE
015700*    ARRIBA HACIA ABAJO - NO HAY UN CRITERIO MAS ESTRICTO QUE ESE.
015800 WORKING-STORAGE SECTION.
015900*    SEPARADOR DE LISTADO DE CONTROL Y CORRELATIVO DE TRAZA,
016000*    AL ESTILO DE LOS 77-LEVELS QUE YA TRAIAN LAS PANTALLAS
016100*    DE OPCION DE ESTE SISTEMA.
016200*    LINEA-SEPARADORA Y NUMERO-CORRELATIVO SE DECLARARON AL 77-LEVEL
016300*    PORQUE NO PERTENECEN A NINGUN GRUPO - SON ITEMS SUELTOS DE USO
016400*    GENERAL PARA TODA LA UNIDAD, IGUAL QUE EN LAS PANTALLAS ANTIGUAS
016500*    DE ESTE SISTEMA.
016600 77  LINEA-SEPARADORA           PIC X(80) VALUE ALL "-".
016700 77  NUMERO-CORRELATIVO         PIC 9(06) COMP VALUE ZERO.
016800*    LOS CINCO FILE STATUS VAN SEPARADOS, UNO POR ARCHIVO, PORQUE
016900*    ESTA UNIDAD NUNCA DETIENE LA CORRIDA POR UN STATUS DISTINTO
017000*    DE CERO - EL OPERADOR LOS REVISA EN EL LISTADO DE LA CONSOLA
017100*    SI ALGO SALE RARO, PERO NINGUNO SE PRUEBA DENTRO DEL CODIGO.
017200 01  FS-USR-ENT                 PIC X(02).
017300 01  FS-DIA-ENT                 PIC X(02).
017400 01  FS-DIA-SAL                 PIC X(02).
017500 01  FS-ALI-ENT                 PIC X(02).
017600 01  FS-RES-SAL                 PIC X(02).
017700
017800*    EOF-ALIMENTO SE REVISA EN VARIOS PARRAFOS (400/460) PORQUE EL
017900*    ARCHIVO DE ALIMENTOS SE LEE ADELANTADO RESPECTO DEL DIA-FILE -
018000*    SIEMPRE HAY UN REGISTRO DE ALIMENTO "EN MANO" ANTES DE DECIDIR
018100*    A QUE DIA-REC LE CORRESPONDE APLICARSE.
018200*    AL IGUAL QUE EN LAS DEMAS UNIDADES DE ESTE SISTEMA, LA BANDERA
018300*    DE FIN DE ARCHIVO SE DEJA EN X(01) CON SU PROPIO 88-LEVEL, EN
018400*    VEZ DE PROBAR EL FILE STATUS DIRECTO DESPUES DE CADA READ.
018500 01  EOF-ALIMENTO               PIC X(01) VALUE "N".
018600     88 NO-HAY-MAS-ALIMENTOS       VALUE "S".
018700
018800*    CONTADORES DEL RESUMEN DE CONTROL QUE SE IMPRIME AL CIERRE;
018900*    SE FUERON AGREGANDO DE A UNO, A MEDIDA QUE CADA TICKET TRAIA
019000*    UN CASO NUEVO QUE VALIA LA PENA CONTAR POR SEPARADO.
019100*    SE IMPRIMEN AL CIERRE EN 900-CERRAR-FICHEROS PARA QUE EL
019200*    OPERADOR CONFIRME EL VOLUMEN DE LA CORRIDA ANTES DE AVISAR
019300*    QUE EL RESUMEN-FILE QUEDO LISTO PARA CONSULTA.
019400 01  CONTADORES.
019500     03 CONTADOR-DIAS           PIC 9(06) COMP.
019600     03 CONTADOR-REINICIOS      PIC 9(06) COMP.
019700     03 CONTADOR-ALIMENTOS-APL  PIC 9(06) COMP.
019800     03 CONTADOR-RESUMENES      PIC 9(06) COMP.
019900     03 CONTADOR-DIAS-CREADOS   PIC 9(06) COMP.
020000     03 FILLER                     PIC X(04).
020100
020200*    FECHA DE LA CORRIDA, IGUAL QUE EN CAL4OP1; EL REDEFINES SOLO
020300*    SIRVE PARA TRAZA Y PARA ARMAR DIA-FECHA CUANDO SE REINICIA
020400*    UN DIA.
020500*    AUNQUE LA FECHA DE LA CORRIDA YA VIENE PROCESADA A 4 DIGITOS
020600*    DE ANO DESDE MENU4CAL (TKT-0212), SE REVALIDA EL FORMATO CON
020700*    ESTE REDEFINES PARA QUE CUALQUIER CAMBIO FUTURO EN EL FORMATO
020800*    DE FECHA SE NOTE DE INMEDIATO EN ESTA UNIDAD TAMBIEN.
020900 01  FECHA-CORRIDA              PIC 9(08).
021000*    EL REDEFINES EXPONE ANO/MES/DIA SUELTOS PARA EL CASO EN QUE
021100*    450-CREAR-DIA-AUSENTE O 300-VERIFICAR-NUEVO-DIA NECESITEN
021200*    ARMAR UNA FECHA NUEVA CAMPO A CAMPO EN VEZ DE COPIAR LA
021300*    FECHA-CORRIDA COMPLETA DE UNA SOLA VEZ.
021400 01  FECHA-CORRIDA-R REDEFINES FECHA-CORRIDA.
021500     03 FEC-CORR-CCYY           PIC 9(04).
021600     03 FEC-CORR-MM             PIC 9(02).
021700     03 FEC-CORR-DD             PIC 9(02).
021800
021900*    HORA DEL RELOJ DEL SISTEMA AL MOMENTO DE LA CORRIDA, LLEVADA
022000*    A UN NUMERO HHMM COMPARABLE DIRECTO CONTRA DIA-HORA-INICIO;
022100*    SE IGNORAN LOS SEGUNDOS PORQUE LA HORA DE INICIO DE DIA DEL
022200*    USUARIO SOLO SE CAPTURA CON PRECISION DE MINUTOS.
022300 01  HORA-SYS                   PIC 9(06).
022400*    HORA-SYS-SS NUNCA SE USA EN LA COMPARACION CONTRA LA HORA DE
022500*    INICIO DE DIA DEL USUARIO - SOLO SE DECLARA PARA QUE EL
022600*    REDEFINES DESCOMPONGA EL CAMPO COMPLETO QUE ENTREGA EL RELOJ.
022700 01  HORA-SYS-R REDEFINES HORA-SYS.
022800     03 HORA-SYS-HH             PIC 9(02).
022900     03 HORA-SYS-MM             PIC 9(02).
023000     03 HORA-SYS-SS             PIC 9(02).
023100*    ESTE ES EL CAMPO QUE REALMENTE SE COMPARA CONTRA
023200*    DIA-HORA-INICIO EN 300 - HORA-SYS Y SU REDEFINES SOLO SIRVEN
023300*    PARA LLEGAR HASTA ACA.
023400 01  HORA-ACTUAL-HHMM           PIC 9(04) COMP.
023500
023600*    TABLA DE USUARIOS EN MEMORIA - 500 USUARIOS, IGUAL CRITERIO
023700*    QUE LA TABLA DE CATALOGO DE CAL4OP4.
023800*    CADA ENTRADA GUARDA SOLO LO QUE ESTE PROGRAMA NECESITA DEL
023900*    MAESTRO - LAS CUATRO METAS Y LA HORA DE INICIO DE DIA - NO
024000*    EL REGISTRO COMPLETO DE USUARIO-FILE.
024100 01  TABLA-USUARIOS.
024200     03 USR-ENTRADA OCCURS 500 TIMES.
024300        05 USR-ID-TBL            PIC X(24).
024400        05 USR-CAL-OBJ-TBL       PIC 9(05)V9(01).
024500        05 USR-PROT-OBJ-TBL      PIC 9(04)V9(01).
024600        05 USR-CARB-OBJ-TBL      PIC 9(04)V9(01).
024700        05 USR-GRASA-OBJ-TBL     PIC 9(04)V9(01).
024800        05 USR-HORA-TBL          PIC 9(04).
024900*    USR-TOTAL-TABLA QUEDA FIJO DESPUES DE 090-USUARIOS-CARGADOS;
025000*    USR-SUB SE REUTILIZA EN CADA BUSQUEDA DESDE 500.
025100 01  USR-TOTAL-TABLA             PIC 9(04) COMP.
025200 01  USR-SUB                     PIC 9(04) COMP.
025300*    88 USR-ENCONTRADO SE PRUEBA EN 590-BUSQUEDA-USUARIO-FIN PARA
025400*    DECIDIR SI SE USAN LAS METAS DE LA TABLA O SE DEJAN EN CERO.
025500 01  BANDERA-USR-ENCONTRADO              PIC X(01) VALUE "N".
025600     88 USR-ENCONTRADO              VALUE "S".
025700*    CLAVE DE BUSQUEDA GENERICA PARA 500-BUSCAR-USUARIO-EN-TABLA -
025800*    LA DEJA LISTA QUIEN LLAME, YA SEA CON EL USUARIO DEL DIA QUE
025900*    SE ESTA RESUMIENDO O CON EL USUARIO DE UN ALIMENTO HUERFANO.
026000*    USR-ID-BUSCAR ES EL MISMO X(24) QUE USR-ID-TBL Y QUE
026100*    DIA-USUARIO-ID/ALIM-USUARIO-ID EN LOS COPYBOOKS - SE MANTIENE
026200*    EL ANCHO PARA QUE LA COMPARACION EN 510 NUNCA TRUNQUE NI
026300*    RELLENE DE MAS NINGUNO DE LOS DOS LADOS.
026400 01  USR-ID-BUSCAR               PIC X(24).
026500
026600*    METAS-USUARIO QUEDA APARTE DE TABLA-USUARIOS PORQUE SE USA
026700*    TANTO DESDE 590-BUSQUEDA-USUARIO-FIN (DIA NORMAL) COMO DESDE
026800*    450-CREAR-DIA-AUSENTE (DIA CREADO POR ATRASO) - EN AMBOS
026900*    CASOS LO QUE IMPORTA ES LA META VIGENTE, NO LA POSICION DEL
027000*    USUARIO DENTRO DE LA TABLA.
027100*    HORA-INICIO-USAR SE GUARDA JUNTO A LAS CUATRO METAS AUNQUE NO
027200*    ES UNA META - SE AGRUPO AQUI PORQUE AMBOS SALEN DE LA MISMA
027300*    BUSQUEDA EN LA TABLA (500) Y SE USAN EN EL MISMO PARRAFO (300).
027400 01  METAS-USUARIO.
027500     03 CAL-OBJ-USAR             PIC 9(05)V9(01).
027600     03 PROT-OBJ-USAR            PIC 9(04)V9(01).
027700     03 CARB-OBJ-USAR            PIC 9(04)V9(01).
027800     03 GRASA-OBJ-USAR           PIC 9(04)V9(01).
027900     03 HORA-INICIO-USAR         PIC 9(04).
028000
028100*    CALC-RESUMEN AGRUPA LOS CUATRO RESTANTES QUE SE GRABAN EN
028200*    RESUMEN-FILE; SE CALCULAN UNA SOLA VEZ EN 600 O EN 470 Y SE
028300*    USAN DE AHI EN ADELANTE SIN VOLVER A RESTAR. EL REDEFINES
028400*    MACROS-RESTANTES-GRUPO SE MANTIENE RESERVADO PARA CUANDO EL
028500*    LISTADO DE CONTROL TENGA QUE IMPRIMIR LOS TRES MACRONUTRIENTES
028600*    JUNTOS COMO UN SOLO BLOQUE, SIN TOCAR LOS CALCULOS.
028700*    LOS CUATRO CAMPOS SE DECLARARON COMP PORQUE SE RECALCULAN EN
028800*    CADA DIA-REC (TANTO EN 600 COMO EN 470) Y SE COMPARAN CONTRA
028900*    CERO VARIAS VECES - NO HACE FALTA QUE SEAN DISPLAY PORQUE NUNCA
029000*    SALEN DIRECTO A UN REPORTE, SOLO ALIMENTAN LOS CAMPOS RES-* QUE
029100*    SE GRABAN EN REG-RESUMEN.
029200 01  CALC-RESUMEN.
029300     03 CAL-RESTANTE-CALC        PIC S9(6)V9(1) COMP.
029400     03 PROT-RESTANTE-CALC       PIC S9(5)V9(1) COMP.
029500     03 CARB-RESTANTE-CALC       PIC S9(5)V9(1) COMP.
029600     03 GRASA-RESTANTE-CALC      PIC S9(5)V9(1) COMP.
029700     03 FILLER                      PIC X(06).
029800*    EL FILLER DE 9 POSICIONES AL PRINCIPIO DEJA FUERA EL RESTANTE
029900*    DE CALORIAS, PORQUE EL GRUPO MACROS-RESTANTES-GRUPO SOLO
030000*    AGRUPA LOS TRES MACRONUTRIENTES, NO LA CALORIA.
030100 01  CALC-RESUMEN-R REDEFINES CALC-RESUMEN.
030200     03 FILLER                      PIC X(09).
030300     03 MACROS-RESTANTES-GRUPO.
030400        05 FILLER                   PIC X(15).
030500
030600*    VERIFICACION CRUZADA: LAS CALORIAS CONSUMIDAS SE RECALCULAN
030700*    DESDE LOS TRES MACRONUTRIENTES (4 KCAL/G PROTEINA Y
030800*    CARBOHIDRATO, 9 KCAL/G GRASA) Y SE COMPARAN CONTRA LO
030900*    ACUMULADO POR 400-APLICAR-CONSUMOS-ALIMENTO, PARA DETECTAR
031000*    ALIMENTOS CUYA CALORIA DE ORIGEN NO CUADRE CON SUS GRAMOS.
031100*    LOS CINCO CAMPOS SON INTERMEDIOS DE CALCULO, NO SE GRABAN EN
031200*    NINGUN ARCHIVO - SOLO SE USAN PARA LA DISPLAY DE 650 CUANDO EL
031300*    SWITCH DE TRAZA ESTA ENCENDIDO.
031400 01  VERIF-CALORIAS-MACROS.
031500     03 CAL-VERIF-PROT          PIC S9(7)V9(4) COMP.
031600     03 CAL-VERIF-CARB          PIC S9(7)V9(4) COMP.
031700     03 CAL-VERIF-GRASA         PIC S9(7)V9(4) COMP.
031800     03 CAL-VERIF-TOTAL         PIC S9(7)V9(4) COMP.
031900*    LA DIFERENCIA SE CALCULA SIEMPRE, AUNQUE EL SWITCH DE TRAZA
032000*    ESTE APAGADO - ES BARATA DE CALCULAR Y ASI QUEDA LISTA SI
032100*    ALGUN DIA SE DECIDE GRABARLA EN VEZ DE SOLO DESPLEGARLA.
032200     03 CAL-VERIF-DIFERENCIA    PIC S9(7)V9(4) COMP.
032300     03 FILLER                     PIC X(06).
032400
032500*    FECHA-PASE LLEGA DESDE MENU4CAL, IGUAL CONVENCION QUE EN
032600*    CAL4OP1 Y CAL4OP4 - LA FECHA DE LA CORRIDA NOCTURNA SE FIJA
032700*    UNA SOLA VEZ PARA TODAS LAS UNIDADES QUE PARTICIPAN DE ELLA,
032800*    EN VEZ DE QUE CADA UNIDAD LEA EL RELOJ POR SU CUENTA.
032900 LINKAGE SECTION.
033000 01  FECHA-PASE               PIC 9(08).
033100
033200*    EL UNICO PARAMETRO QUE RECIBE ESTA UNIDAD ES LA FECHA DE LA
033300*    CORRIDA - NO RECIBE NI DEVUELVE NINGUN INDICADOR DE EXITO O
033400*    ERROR; EL RESUMEN DE CONTROL DE 900 ES EL UNICO REPORTE DE
033500*    RESULTADO QUE EXISTE.
033600 PROCEDURE DIVISION USING FECHA-PASE.
033700*    EL PARRAFO INICIO EXISTE SOLO COMO ETIQUETA DE ENTRADA, AL
033800*    ESTILO DE LAS DEMAS UNIDADES DE ESTE SISTEMA - EL TRABAJO
033900*    REAL EMPIEZA EN 000-ABRIR-FICHEROS.
034000 INICIO.
034100*    ESTA ES LA PRIMERA UNIDAD DE LA CORRIDA NOCTURNA QUE TOCA EL
034200*    DIA-FILE - POR ESO ABRE LOS CINCO ARCHIVOS DE UNA SOLA VEZ EN
034300*    VEZ DE IR ABRIENDO CADA UNO A MEDIDA QUE SE NECESITA, AL ESTILO
034400*    DE LAS PANTALLAS DE CAPTURA QUE TENIA ESTE PROGRAMA ANTES.
034500 000-ABRIR-FICHEROS.
034600*    CONVIERTE LA HORA DEL RELOJ A UN NUMERO COMPARABLE ANTES DE
034700*    ABRIR LOS CINCO ARCHIVOS DE ESTA UNIDAD; LA HORA SE CALCULA
034800*    UNA SOLA VEZ AL PRINCIPIO, NO POR CADA DIA-REC, PORQUE LA
034900*    CORRIDA COMPLETA SE CONSIDERA DE UN SOLO INSTANTE.
035000     MOVE FECHA-PASE TO FECHA-CORRIDA.
035100*    IGUAL QUE EN CAL4OP1, SE LEE EL RELOJ DEL SISTEMA UNA SOLA VEZ
035200*    AL ABRIR LOS ARCHIVOS - NINGUN PARRAFO POSTERIOR VUELVE A
035300*    HACER ACCEPT FROM TIME.
035400     ACCEPT HORA-SYS FROM TIME.
035500     COMPUTE HORA-ACTUAL-HHMM =
035600         (HORA-SYS-HH * 100) + HORA-SYS-MM.
035700     MOVE 0 TO CONTADOR-DIAS.
035800     MOVE 0 TO CONTADOR-REINICIOS.
035900     MOVE 0 TO CONTADOR-ALIMENTOS-APL.
036000     MOVE 0 TO CONTADOR-RESUMENES.
036100     MOVE 0 TO CONTADOR-DIAS-CREADOS.
036200     MOVE 0 TO USR-TOTAL-TABLA.
036300     OPEN INPUT  USUARIO-FILE.
036400     OPEN INPUT  DIA-FILE.
036500     OPEN OUTPUT DIA-FILE-NUEVO.
036600     OPEN INPUT  ALIMENTO-FILE.
036700     OPEN OUTPUT RESUMEN-FILE.
036800
036900*    EN VERSIONES ANTERIORES DE ESTE PROGRAMA (CUANDO ERA LA
037000*    PANTALLA DE FACTURA) ESTE MISMO CICLO CARGABA EL MAESTRO DE
037100*    CLIENTES A MEMORIA PARA VALIDAR EL RUT CONTRA LA FACTURA -
037200*    LA FORMA DE CARGAR SE MANTIENE, SOLO CAMBIO QUE SE ESTA
037300*    CARGANDO UNA TABLA DE METAS EN VEZ DE UNA TABLA DE CLIENTES.
037400 050-CARGAR-USUARIOS-SIGUIENTE.
037500*    CARGA EL MAESTRO DE USUARIOS COMPLETO A TABLA-USUARIOS ANTES
037600*    DE EMPEZAR A RECORRER EL DIA-FILE, PORQUE PARA CADA DIA-REC
037700*    SE NECESITAN LAS METAS DEL USUARIO Y BUSCARLAS EN EL
037800*    MAESTRO DIRECTO SERIA UNA LECTURA SECUENCIAL POR CADA DIA.
037900*    LECTURA SECUENCIAL COMPLETA DEL MAESTRO, SIN NINGUNA CLAVE -
038000*    CADA REGISTRO SE AGREGA A LA TABLA EN EL MISMO ORDEN EN QUE
038100*    APARECE EN USUARIO-FILE.
038200     READ USUARIO-FILE
038300         AT END GO TO 090-USUARIOS-CARGADOS
038400     END-READ.
038500     ADD 1 TO USR-TOTAL-TABLA.
038600*    SE VA CARGANDO CAMPO POR CAMPO EN VEZ DE UN SOLO MOVE
038700*    CORRESPONDING PORQUE USR-ENTRADA NO TIENE LOS MISMOS NOMBRES
038800*    DE CAMPO QUE REG-USUARIO - SOLO COMPARTE EL ORDEN.
038900     MOVE USUARIO-ID TO USR-ID-TBL (USR-TOTAL-TABLA).
039000*    CALORIAS-OBJETIVO Y LOS DEMAS CAMPOS META VIENEN DIRECTO DE
039100*    REG-USUARIO (CALUSR.CPY) TAL COMO LOS DEJO CAL4OP1 EN SU
039200*    ULTIMA REGRABADA DEL MAESTRO.
039300     MOVE CALORIAS-OBJETIVO
039400                      TO USR-CAL-OBJ-TBL   (USR-TOTAL-TABLA).
039500     MOVE PROTEINAS-OBJETIVO-G
039600                      TO USR-PROT-OBJ-TBL  (USR-TOTAL-TABLA).
039700     MOVE CARBOS-OBJETIVO-G
039800                      TO USR-CARB-OBJ-TBL  (USR-TOTAL-TABLA).
039900     MOVE GRASAS-OBJETIVO-G
040000                      TO USR-GRASA-OBJ-TBL (USR-TOTAL-TABLA).
040100     MOVE USR-HORA-INICIO-DIA
040200                      TO USR-HORA-TBL      (USR-TOTAL-TABLA).
040300     GO TO 050-CARGAR-USUARIOS-SIGUIENTE.
040400
040500*    SI USR-TOTAL-TABLA QUEDA EN CERO (MAESTRO VACIO) EL PROGRAMA
040600*    NO SE DETIENE - SIGUE CORRIENDO Y TODAS LAS BUSQUEDAS EN 500
040700*    TERMINAN SIN ENCONTRAR USUARIO, CON LAS METAS EN CERO.
040800 090-USUARIOS-CARGADOS.
040900*    EL MAESTRO SE CIERRA AQUI PORQUE NO SE VUELVE A NECESITAR -
041000*    DE AQUI EN ADELANTE TODO SE RESUELVE CONTRA TABLA-USUARIOS.
041100     CLOSE USUARIO-FILE.
041200
041300*    SI EL ARCHIVO DE ALIMENTOS LLEGA VACIO, EOF-ALIMENTO QUEDA EN
041400*    S DESDE ESTE MISMO PARRAFO Y TODOS LOS DIAS SE RESUMEN SIN
041500*    CONSUMOS APLICADOS - EL RESUMEN SALE IGUAL, SOLO QUE CON
041600*    LOS CUATRO RESTANTES IGUALES A LA META COMPLETA.
041700 100-LEER-PRIMER-ALIMENTO.
041800*    SE ADELANTA LA LECTURA DEL PRIMER ALIMENTO ANTES DE ENTRAR AL
041900*    CICLO PRINCIPAL SOBRE DIA-FILE, PARA QUE EL PARRAFO 400
042000*    SIEMPRE TENGA UN REGISTRO DE ALIMENTO LISTO PARA COMPARAR.
042100     READ ALIMENTO-FILE
042200         AT END MOVE "S" TO EOF-ALIMENTO
042300     END-READ.
042400
042500*    CADA VUELTA DE ESTE CICLO PROCESA UN USUARIO Y UNA FECHA; EL
042600*    ARCHIVO DE ALIMENTOS SE VA CONSUMIENDO EN PARALELO DESDE EL
042700*    PARRAFO 400, NUNCA SE REPOSICIONA HACIA ATRAS.
042800 200-LEER-DIA-SIGUIENTE.
042900*    CICLO PRINCIPAL DE LA UNIDAD - UN DIA-REC POR VUELTA, HASTA
043000*    AGOTAR EL ARCHIVO DE TOTALES DIARIOS.
043100*    EL CICLO PRINCIPAL LEE UN DIA-REC POR VUELTA; TODO LO DEMAS EN
043200*    ESTA UNIDAD (ALIMENTOS, BUSQUEDA DE METAS, RESUMEN) SE
043300*    DESENCADENA A PARTIR DE ESTA LECTURA.
043400     READ DIA-FILE
043500         AT END GO TO 900-CERRAR-FICHEROS
043600     END-READ.
043700*    EL CONTADOR SE INCREMENTA APENAS SE LEE EL DIA-REC, ANTES DE
043800*    SABER SI VA A REINICIARSE O NO - CUENTA DIAS PROCESADOS, NO
043900*    DIAS REINICIADOS (ESE ES UN CONTADOR APARTE).
044000     ADD 1 TO CONTADOR-DIAS.
044100
044200*    ESTE PARRAFO SE EJECUTA UNA SOLA VEZ POR DIA-REC LEIDO, ANTES
044300*    DE EMPEZAR A APLICARLE CONSUMOS - ASI EL REINICIO DE MEDIANOCHE
044400*    (O DE LA HORA QUE EL USUARIO HAYA ELEGIDO) SIEMPRE OCURRE ANTES
044500*    QUE EL PRIMER ALIMENTO DEL DIA NUEVO SE SUME.
044600 300-VERIFICAR-NUEVO-DIA.
044700*    SI LA HORA DE LA CORRIDA YA PASO LA HORA DE INICIO DE DIA
044800*    DECLARADA POR EL USUARIO, EL DIA-REC SE REINICIA EN CERO Y SE
044900*    ACTUALIZA A LA FECHA DE LA CORRIDA ANTES DE ACUMULARLE NADA;
045000*    SI NO, SE SIGUE ACUMULANDO SOBRE LO QUE YA TRAIA EL REGISTRO.
045100*    SE USA > Y NO >= A PROPOSITO - SI LA HORA DE LA CORRIDA CAE
045200*    JUSTO EN LA HORA DE INICIO DE DIA DEL USUARIO, TODAVIA SE
045300*    CONSIDERA PARTE DEL DIA ANTERIOR PARA EFECTOS DE ESTA UNIDAD.
045400     IF HORA-ACTUAL-HHMM > DIA-HORA-INICIO OF REG-DIA
045500         MOVE 0 TO DIA-PROTEINAS-CONSUMIDAS OF REG-DIA
045600         MOVE 0 TO DIA-CARBOS-CONSUMIDOS OF REG-DIA
045700         MOVE 0 TO DIA-GRASAS-CONSUMIDAS OF REG-DIA
045800         MOVE 0 TO DIA-CALORIAS-CONSUMIDAS OF REG-DIA
045900         MOVE FECHA-CORRIDA TO DIA-FECHA OF REG-DIA
046000*    SOLO SE CUENTA CUANDO EFECTIVAMENTE SE REINICIARON LOS
046100*    TOTALES - UN DIA-REC QUE NO LLEGO A SU HORA DE INICIO TODAVIA
046200*    NO SUMA A ESTE CONTADOR.
046300         ADD 1 TO CONTADOR-REINICIOS
046400     END-IF.
046500
046600*    ESTE PARRAFO SE REPITE POR CADA ALIMENTO QUE CALCE CON EL
046700*    USUARIO Y LA FECHA DEL DIA-REC ACTUAL; EN CUANTO EL ALIMENTO
046800*    DEJA DE CALZAR (CAMBIO DE USUARIO, DE FECHA, O SE ACABO EL
046900*    ARCHIVO) EL CONTROL PASA A BUSCAR LAS METAS DEL USUARIO.
047000 400-APLICAR-CONSUMOS-ALIMENTO.
047100     IF NO-HAY-MAS-ALIMENTOS
047200         MOVE DIA-USUARIO-ID OF REG-DIA TO USR-ID-BUSCAR
047300         GO TO 500-BUSCAR-USUARIO-EN-TABLA
047400     END-IF.
047500*    LA COMPARACION DOBLE (USUARIO Y FECHA) ES NECESARIA PORQUE
047600*    UN MISMO USUARIO PUEDE TENER ALIMENTOS DE VARIOS DIAS EN EL
047700*    ARCHIVO SI LA CORRIDA ANTERIOR NO SE EJECUTO A TIEMPO.
047800     IF ALIM-USUARIO-ID = DIA-USUARIO-ID OF REG-DIA
047900         AND ALIM-FECHA = DIA-FECHA OF REG-DIA
048000         ADD ALIM-PROTEINAS-G TO DIA-PROTEINAS-CONSUMIDAS OF REG-DIA
048100         ADD ALIM-CARBOS-G    TO DIA-CARBOS-CONSUMIDOS OF REG-DIA
048200         ADD ALIM-GRASAS-G    TO DIA-GRASAS-CONSUMIDOS OF REG-DIA
048300         ADD ALIM-CALORIAS    TO DIA-CALORIAS-CONSUMIDAS OF REG-DIA
048400*    SE CUENTA CADA ALIMENTO QUE SE SUMO A UN DIA-REC, YA SEA EN
048500*    EL CICLO NORMAL (400) O EN EL DIA CREADO POR ATRASO (460) -
048600*    EL CONTADOR ES UNICO PARA AMBOS CASOS.
048700         ADD 1 TO CONTADOR-ALIMENTOS-APL
048800         READ ALIMENTO-FILE
048900             AT END MOVE "S" TO EOF-ALIMENTO
049000         END-READ
049100         GO TO 400-APLICAR-CONSUMOS-ALIMENTO
049200     END-IF.
049300*    EL ALIMENTO QUEDO "ATRASADO" RESPECTO DEL DIA-REC ACTUAL - SU
049400*    DIA YA PASO DE LARGO EN DIA-FILE Y NUNCA VA A APARECER; HAY
049500*    QUE CREARLO EN LUGAR DE SEGUIR ESPERANDOLO (TKT-0231).
049600*    SE COMPARA CONTRA LA CLAVE COMPUESTA USUARIO+FECHA EN EL
049700*    MISMO ORDEN EN QUE SE SUPONE ORDENADO EL ARCHIVO, PARA SABER
049800*    SI EL ALIMENTO QUEDO ATRASADO RESPECTO DEL DIA-REC ACTUAL.
049900     IF ALIM-USUARIO-ID < DIA-USUARIO-ID OF REG-DIA
050000         OR (ALIM-USUARIO-ID = DIA-USUARIO-ID OF REG-DIA
050100             AND ALIM-FECHA < DIA-FECHA OF REG-DIA)
050200         GO TO 450-CREAR-DIA-AUSENTE
050300     END-IF.
050400     MOVE DIA-USUARIO-ID OF REG-DIA TO USR-ID-BUSCAR.
050500     GO TO 500-BUSCAR-USUARIO-EN-TABLA.
050600
050700*    EL DIA QUE SIGUE NO EXISTE TODAVIA EN DIA-FILE PARA ESTE
050800*    ALIMENTO - SE CREA UN DIA-REC EN CERO, SE LE BUSCAN LAS
050900*    METAS AL USUARIO Y SE LE APLICAN LOS CONSUMOS QUE CORRESPONDAN
051000*    ANTES DE GRABAR EL DIA Y SU RESUMEN (TKT-0231).
051100*    EL NOMBRE "AUSENTE" SE REFIERE AL DIA-REC, NO AL USUARIO - EL
051200*    USUARIO SI EXISTE EN EL MAESTRO (O NO, VER 590), PERO SU DIA
051300*    PARA ESA FECHA TODAVIA NO SE HABIA CREADO EN EL DIA-FILE DE
051400*    ENTRADA CUANDO LLEGO SU PRIMER CONSUMO DE ALIMENTO.
051500 450-CREAR-DIA-AUSENTE.
051600*    ESTE DIA-REC SE ARMA DIRECTO EN REG-DIA-NUEVO, NUNCA EN
051700*    REG-DIA, PORQUE NO VIENE DE UNA LECTURA DEL DIA-FILE DE
051800*    ENTRADA - NACE ENTERO EN ESTE PARRAFO A PARTIR DEL PRIMER
051900*    ALIMENTO ATRASADO QUE LO RECLAMA.
052000     MOVE ALIM-USUARIO-ID TO DIA-USUARIO-ID OF REG-DIA-NUEVO.
052100     MOVE ALIM-FECHA      TO DIA-FECHA OF REG-DIA-NUEVO.
052200     MOVE 0 TO DIA-PROTEINAS-CONSUMIDAS OF REG-DIA-NUEVO.
052300     MOVE 0 TO DIA-CARBOS-CONSUMIDOS OF REG-DIA-NUEVO.
052400     MOVE 0 TO DIA-GRASAS-CONSUMIDOS OF REG-DIA-NUEVO.
052500     MOVE 0 TO DIA-CALORIAS-CONSUMIDAS OF REG-DIA-NUEVO.
052600     MOVE ALIM-USUARIO-ID TO USR-ID-BUSCAR.
052700     PERFORM 500-BUSCAR-USUARIO-EN-TABLA THRU 590-BUSQUEDA-USUARIO-FIN.
052800*    EL DIA CREADO POR ATRASO NECESITA SU PROPIA HORA DE INICIO
052900*    PARA QUE, SI MAS ADELANTE SE VUELVE A REINICIAR EN UNA CORRIDA
053000*    FUTURA, EL PARRAFO 300 TENGA CONTRA QUE COMPARAR.
053100     MOVE HORA-INICIO-USAR TO DIA-HORA-INICIO OF REG-DIA-NUEVO.
053200*    SOLO SE INCREMENTA EN 450, AL MOMENTO DE CREAR EL DIA-REC -
053300*    NO EN 460 NI EN 470, QUE SOLO ACUMULAN Y CIERRAN EL DIA YA
053400*    CREADO.
053500     ADD 1 TO CONTADOR-DIAS-CREADOS.
053600
053700*    LA DIFERENCIA ENTRE ESTE CICLO Y EL DE 400 ES QUE AQUI NO HAY
053800*    QUE VOLVER A BUSCAR METAS NI DECIDIR SI SE REINICIA EL DIA -
053900*    ESE TRABAJO YA LO HIZO 450, ASI QUE 460 SOLO SUMA.
054000 460-ACUMULAR-DIA-AUSENTE.
054100*    DESDE AQUI SE SIGUE LEYENDO ALIMENTO-FILE MIENTRAS EL
054200*    ALIMENTO SIGA PERTENECIENDO AL MISMO USUARIO Y FECHA DEL
054300*    DIA-REC RECIEN CREADO EN 450; EN CUANTO CAMBIA EL USUARIO,
054400*    LA FECHA O SE ACABA EL ARCHIVO, EL DIA CREADO SE CIERRA.
054500     IF NO-HAY-MAS-ALIMENTOS
054600         GO TO 470-CERRAR-DIA-AUSENTE
054700     END-IF.
054800     IF ALIM-USUARIO-ID NOT = DIA-USUARIO-ID OF REG-DIA-NUEVO
054900         OR ALIM-FECHA NOT = DIA-FECHA OF REG-DIA-NUEVO
055000         GO TO 470-CERRAR-DIA-AUSENTE
055100     END-IF.
055200     ADD ALIM-PROTEINAS-G TO DIA-PROTEINAS-CONSUMIDAS OF REG-DIA-NUEVO.
055300     ADD ALIM-CARBOS-G    TO DIA-CARBOS-CONSUMIDOS OF REG-DIA-NUEVO.
055400     ADD ALIM-GRASAS-G    TO DIA-GRASAS-CONSUMIDOS OF REG-DIA-NUEVO.
055500     ADD ALIM-CALORIAS    TO DIA-CALORIAS-CONSUMIDAS OF REG-DIA-NUEVO.
055600     ADD 1 TO CONTADOR-ALIMENTOS-APL.
055700     READ ALIMENTO-FILE
055800         AT END MOVE "S" TO EOF-ALIMENTO
055900     END-READ.
056000     GO TO 460-ACUMULAR-DIA-AUSENTE.
056100
056200 470-CERRAR-DIA-AUSENTE.
056300*    MISMA REBAJA CON TOPE EN CERO QUE 600-CALCULAR-RESUMEN-DIA,
056400*    REPETIDA AQUI PORQUE ESTE DIA-REC NO PASA POR ESE PARRAFO -
056500*    NACIO Y SE CIERRA COMPLETO DENTRO DE ESTA MISMA RAMA.
056600     COMPUTE CAL-RESTANTE-CALC =
056700         CAL-OBJ-USAR - DIA-CALORIAS-CONSUMIDAS OF REG-DIA-NUEVO.
056800     COMPUTE PROT-RESTANTE-CALC =
056900         PROT-OBJ-USAR - DIA-PROTEINAS-CONSUMIDAS OF REG-DIA-NUEVO.
057000     COMPUTE CARB-RESTANTE-CALC =
057100         CARB-OBJ-USAR - DIA-CARBOS-CONSUMIDOS OF REG-DIA-NUEVO.
057200     COMPUTE GRASA-RESTANTE-CALC =
057300         GRASA-OBJ-USAR - DIA-GRASAS-CONSUMIDOS OF REG-DIA-NUEVO.
057400*    CUATRO IF INDEPENDIENTES EN VEZ DE UNA SOLA CONDICION PORQUE
057500*    CADA MACRONUTRIENTE PUEDE PASARSE DE LA META POR SEPARADO -
057600*    UN USUARIO PUEDE EXCEDER LA PROTEINA SIN HABER EXCEDIDO LA
057700*    CALORIA TOTAL, POR EJEMPLO.
057800     IF CAL-RESTANTE-CALC < 0
057900         MOVE 0 TO CAL-RESTANTE-CALC
058000     END-IF.
058100     IF PROT-RESTANTE-CALC < 0
058200         MOVE 0 TO PROT-RESTANTE-CALC
058300     END-IF.
058400     IF CARB-RESTANTE-CALC < 0
058500         MOVE 0 TO CARB-RESTANTE-CALC
058600     END-IF.
058700     IF GRASA-RESTANTE-CALC < 0
058800         MOVE 0 TO GRASA-RESTANTE-CALC
058900     END-IF.
059000     WRITE REG-DIA-NUEVO.
059100*    EL RESUMEN DEL DIA CREADO POR ATRASO USA LOS MISMOS NOMBRES
059200*    DE CAMPO RES-* QUE EL RESUMEN NORMAL DE 700 - SOLO CAMBIA QUE
059300*    LOS TOTALES SE LEEN DESDE REG-DIA-NUEVO EN VEZ DE REG-DIA.
059400     MOVE DIA-USUARIO-ID OF REG-DIA-NUEVO  TO RES-USUARIO-ID.
059500     MOVE DIA-FECHA OF REG-DIA-NUEVO       TO RES-FECHA.
059600     MOVE CAL-OBJ-USAR                  TO RES-CALORIAS-OBJETIVO.
059700     MOVE DIA-CALORIAS-CONSUMIDAS OF REG-DIA-NUEVO
059800         TO RES-CALORIAS-CONSUMIDAS.
059900     MOVE CAL-RESTANTE-CALC             TO RES-CALORIAS-RESTANTES.
060000     MOVE PROT-OBJ-USAR                 TO RES-PROTEINAS-OBJETIVO.
060100     MOVE DIA-PROTEINAS-CONSUMIDAS OF REG-DIA-NUEVO
060200         TO RES-PROTEINAS-CONSUMIDAS.
060300     MOVE PROT-RESTANTE-CALC            TO RES-PROTEINAS-RESTANTES.
060400     MOVE CARB-OBJ-USAR                 TO RES-CARBOS-OBJETIVO.
060500     MOVE DIA-CARBOS-CONSUMIDOS OF REG-DIA-NUEVO
060600         TO RES-CARBOS-CONSUMIDOS.
060700     MOVE CARB-RESTANTE-CALC            TO RES-CARBOS-RESTANTES.
060800     MOVE GRASA-OBJ-USAR                TO RES-GRASAS-OBJETIVO.
060900     MOVE DIA-GRASAS-CONSUMIDOS OF REG-DIA-NUEVO
061000         TO RES-GRASAS-CONSUMIDOS.
061100     MOVE GRASA-RESTANTE-CALC           TO RES-GRASAS-RESTANTES.
061200     WRITE REG-RESUMEN.
061300*    SE CUENTA UN RESUMEN POR CADA WRITE A RESUMEN-FILE, VENGA DEL
061400*    CICLO NORMAL (700) O DEL DIA CREADO POR ATRASO (470) - AL
061500*    CIERRE ESTE TOTAL DEBERIA CALZAR CON CONTADOR-DIAS MAS
061600*    CONTADOR-DIAS-CREADOS.
061700     ADD 1 TO CONTADOR-RESUMENES.
061800     GO TO 400-APLICAR-CONSUMOS-ALIMENTO.
061900
062000*    DE AQUI SALE TAMBIEN EL RESUMEN DEL DIA CREADO POR ATRASO,
062100*    GRABADO CON EL MISMO LAYOUT RES-* QUE EL RESUMEN NORMAL DE
062200*    700, PARA QUE A LA CONSULTA DE RESUMEN-FILE LE DE LO MISMO
062300*    SI EL DIA VENIA DESDE ANTES O SE CREO RECIEN EN ESTA CORRIDA.
062400 500-BUSCAR-USUARIO-EN-TABLA.
062500*    BUSQUEDA SECUENCIAL SIMPLE SOBRE TABLA-USUARIOS; CON 500
062600*    USUARIOS COMO MAXIMO NO VALE LA PENA MANTENER LA TABLA
062700*    ORDENADA NI AGREGAR UNA BUSQUEDA BINARIA.
062800     MOVE "N" TO BANDERA-USR-ENCONTRADO.
062900     MOVE 1   TO USR-SUB.
063000
063100*    SE LLEGA AQUI SOLO DESDE 500, NUNCA DIRECTO - 500 DEJA LISTOS
063200*    USR-ID-BUSCAR, BANDERA-USR-ENCONTRADO Y USR-SUB ANTES DE
063300*    ENTRAR AL CICLO DE BUSQUEDA PROPIAMENTE DICHO.
063400 510-BUSCAR-USUARIO-SIGUIENTE.
063500*    RECORRE LA TABLA DESDE EL PRIMER USUARIO CARGADO HASTA
063600*    ENCONTRAR LA CLAVE BUSCADA O AGOTAR USR-TOTAL-TABLA; NO HAY
063700*    PUNTO DE SALIDA ANTICIPADA DISTINTO DE ESOS DOS.
063800     IF USR-SUB > USR-TOTAL-TABLA
063900         GO TO 590-BUSQUEDA-USUARIO-FIN
064000     END-IF.
064100     IF USR-ID-BUSCAR = USR-ID-TBL (USR-SUB)
064200         MOVE "S" TO BANDERA-USR-ENCONTRADO
064300         GO TO 590-BUSQUEDA-USUARIO-FIN
064400     END-IF.
064500     ADD 1 TO USR-SUB.
064600     GO TO 510-BUSCAR-USUARIO-SIGUIENTE.
064700
064800 590-BUSQUEDA-USUARIO-FIN.
064900*    SI EL USUARIO NO APARECE EN LA TABLA (MAESTRO DE USUARIOS
065000*    DESACTUALIZADO O REGISTRO HUERFANO) LAS METAS QUEDAN EN CERO
065100*    Y EL RESUMEN SALE IGUAL, SOLO QUE SIN NADA QUE RESTAR.
065200     IF USR-ENCONTRADO
065300         MOVE USR-CAL-OBJ-TBL   (USR-SUB) TO CAL-OBJ-USAR
065400         MOVE USR-PROT-OBJ-TBL  (USR-SUB) TO PROT-OBJ-USAR
065500         MOVE USR-CARB-OBJ-TBL  (USR-SUB) TO CARB-OBJ-USAR
065600         MOVE USR-GRASA-OBJ-TBL (USR-SUB) TO GRASA-OBJ-USAR
065700         MOVE USR-HORA-TBL      (USR-SUB) TO HORA-INICIO-USAR
065800     ELSE
065900         MOVE 0 TO CAL-OBJ-USAR
066000         MOVE 0 TO PROT-OBJ-USAR
066100         MOVE 0 TO CARB-OBJ-USAR
066200         MOVE 0 TO GRASA-OBJ-USAR
066300         MOVE 0 TO HORA-INICIO-USAR
066400     END-IF.
066500
066600 600-CALCULAR-RESUMEN-DIA.
066700*    META MENOS CONSUMIDO, CON TOPE EN CERO PARA LOS CUATRO
066800*    RESTANTES (TKT-0184) - UN USUARIO QUE SE PASO DE LA META NO
066900*    QUEDA CON UN "RESTANTE" NEGATIVO EN SU RESUMEN DEL DIA.
067000*    ESTE PARRAFO SE EJECUTA SOLO PARA EL DIA-REC NORMAL QUE YA
067100*    VENIA EN EL DIA-FILE DE ENTRADA; EL DIA CREADO POR ATRASO
067200*    TIENE SU PROPIO CALCULO IDENTICO EN 470, PORQUE LLEGA POR UN
067300*    CAMINO DISTINTO DEL CICLO PRINCIPAL.
067400     COMPUTE CAL-RESTANTE-CALC =
067500         CAL-OBJ-USAR - DIA-CALORIAS-CONSUMIDAS OF REG-DIA.
067600     COMPUTE PROT-RESTANTE-CALC =
067700         PROT-OBJ-USAR - DIA-PROTEINAS-CONSUMIDAS OF REG-DIA.
067800     COMPUTE CARB-RESTANTE-CALC =
067900         CARB-OBJ-USAR - DIA-CARBOS-CONSUMIDOS OF REG-DIA.
068000     COMPUTE GRASA-RESTANTE-CALC =
068100         GRASA-OBJ-USAR - DIA-GRASAS-CONSUMIDAS OF REG-DIA.
068200     IF CAL-RESTANTE-CALC < 0
068300         MOVE 0 TO CAL-RESTANTE-CALC
068400     END-IF.
068500     IF PROT-RESTANTE-CALC < 0
068600         MOVE 0 TO PROT-RESTANTE-CALC
068700     END-IF.
068800     IF CARB-RESTANTE-CALC < 0
068900         MOVE 0 TO CARB-RESTANTE-CALC
069000     END-IF.
069100     IF GRASA-RESTANTE-CALC < 0
069200         MOVE 0 TO GRASA-RESTANTE-CALC
069300     END-IF.
069400
069500 650-VERIFICAR-CALORIAS-MACROS.
069600*    TKT-0216 - ESTA VERIFICACION NO CORRIGE NADA, SOLO AVISA POR
069700*    TRAZA CUANDO LA CALORIA ACUMULADA NO CUADRA CONTRA LOS TRES
069800*    MACRONUTRIENTES ACUMULADOS; LA DIFERENCIA SUELE VENIR DE UN
069900*    DATO DE CATALOGO MAL CARGADO, NO DE UN ERROR DE ESTE PROGRAMA.
070000     COMPUTE CAL-VERIF-PROT =
070100         DIA-PROTEINAS-CONSUMIDAS OF REG-DIA * 4.
070200     COMPUTE CAL-VERIF-CARB =
070300         DIA-CARBOS-CONSUMIDOS OF REG-DIA * 4.
070400     COMPUTE CAL-VERIF-GRASA =
070500         DIA-GRASAS-CONSUMIDAS OF REG-DIA * 9.
070600     COMPUTE CAL-VERIF-TOTAL =
070700         CAL-VERIF-PROT + CAL-VERIF-CARB + CAL-VERIF-GRASA.
070800     COMPUTE CAL-VERIF-DIFERENCIA =
070900         DIA-CALORIAS-CONSUMIDAS OF REG-DIA - CAL-VERIF-TOTAL.
071000     IF TRAZA-ACTIVA
071100         ADD 1 TO NUMERO-CORRELATIVO
071200         DISPLAY "CAL4OP2 - " NUMERO-CORRELATIVO
071300                 " VERIF.CALORIAS USUARIO "
071400                 DIA-USUARIO-ID OF REG-DIA
071500                 " CALC.MACROS=" CAL-VERIF-TOTAL
071600                 " DIFERENCIA=" CAL-VERIF-DIFERENCIA
071700     END-IF.
071800
071900*    EL NOMBRE DEL PARRAFO ES HISTORICO - CUANDO ESTE PROGRAMA ERA
072000*    LA PANTALLA DE FACTURA, EL PARRAFO EQUIVALENTE GRABABA EL
072100*    DETALLE DE LA FACTURA; AHORA GRABA EL RESUMEN DIARIO, PERO SE
072200*    MANTUVO EL MISMO NUMERO DE PARRAFO (700) POR COSTUMBRE DEL
072300*    EQUIPO AL NUMERAR LAS UNIDADES DE ESTE SISTEMA.
072400 700-GRABAR-RESUMEN.
072500*    ARMA Y GRABA EL RESUMEN DEL DIA PARA EL CASO NORMAL (DIA-REC
072600*    YA EXISTIA EN DIA-FILE); EL CASO DEL DIA CREADO POR ATRASO
072700*    TIENE SU PROPIO GRABADO DE RESUMEN EN EL PARRAFO 470.
072800*    EL ORDEN DE LOS MOVE ES SIEMPRE EL MISMO: CLAVE, CALORIAS,
072900*    PROTEINAS, CARBOHIDRATOS, GRASAS - IGUAL ORDEN QUE EL
073000*    LAYOUT DE REG-RESUMEN EN CALRES.CPY, PARA QUE SEA FACIL
073100*    COTEJAR UNO CONTRA EL OTRO CUANDO SE AGREGUE UN CAMPO NUEVO.
073200     MOVE DIA-USUARIO-ID OF REG-DIA TO RES-USUARIO-ID.
073300     MOVE DIA-FECHA OF REG-DIA      TO RES-FECHA.
073400     MOVE CAL-OBJ-USAR                   TO RES-CALORIAS-OBJETIVO.
073500     MOVE DIA-CALORIAS-CONSUMIDAS OF REG-DIA
073600         TO RES-CALORIAS-CONSUMIDAS.
073700     MOVE CAL-RESTANTE-CALC              TO RES-CALORIAS-RESTANTES.
073800     MOVE PROT-OBJ-USAR                  TO RES-PROTEINAS-OBJETIVO.
073900     MOVE DIA-PROTEINAS-CONSUMIDAS OF REG-DIA
074000         TO RES-PROTEINAS-CONSUMIDAS.
074100     MOVE PROT-RESTANTE-CALC              TO RES-PROTEINAS-RESTANTES.
074200     MOVE CARB-OBJ-USAR                  TO RES-CARBOS-OBJETIVO.
074300     MOVE DIA-CARBOS-CONSUMIDOS OF REG-DIA
074400         TO RES-CARBOS-CONSUMIDOS.
074500     MOVE CARB-RESTANTE-CALC              TO RES-CARBOS-RESTANTES.
074600     MOVE GRASA-OBJ-USAR                 TO RES-GRASAS-OBJETIVO.
074700     MOVE DIA-GRASAS-CONSUMIDAS OF REG-DIA
074800         TO RES-GRASAS-CONSUMIDAS.
074900     MOVE GRASA-RESTANTE-CALC             TO RES-GRASAS-RESTANTES.
075000*    EL RESUMEN-FILE NO LLEVA NINGUN CAMPO QUE IDENTIFIQUE SI EL
075100*    DIA VINO DEL CICLO NORMAL O DEL CREADO POR ATRASO - PARA LA
075200*    CONSULTA POSTERIOR AMBOS CASOS SON INDISTINGUIBLES A PROPOSITO.
075300     WRITE REG-RESUMEN.
075400     ADD 1 TO CONTADOR-RESUMENES.
075500
075600*    IGUAL QUE EN CAL4OP1, EL ARCHIVO DE SALIDA (DIASAL) SE ARMA
075700*    COMPLETO EN ESTA CORRIDA Y SE RENOMBRA A DIAENT ANTES DE LA
075800*    SIGUIENTE CORRIDA NOCTURNA - EL PROCESO DE RENOMBRADO ES
075900*    RESPONSABILIDAD DEL JCL/SCRIPT QUE INVOCA ESTE PROGRAMA, NO
076000*    DE ESTA UNIDAD.
076100 800-REGRABAR-DIA.
076200*    GRABA EL DIA-REC YA REINICIADO O ACUMULADO SEGUN CORRESPONDA
076300*    Y VUELVE AL PARRAFO 200 POR EL SIGUIENTE DIA-REC.
076400*    MOVE CORRESPONDING BASTA PORQUE REG-DIA-NUEVO ES EL MISMO
076500*    LAYOUT CALDIA CON OTRO NOMBRE DE 01 (VER EL REPLACING DE LA
076600*    FD DIA-FILE-NUEVO) - NO HAY CAMPOS QUE TRADUCIR A MANO.
076700     MOVE CORRESPONDING REG-DIA TO REG-DIA-NUEVO.
076800     WRITE REG-DIA-NUEVO.
076900     GO TO 200-LEER-DIA-SIGUIENTE.
077000
077100*    LAS CINCO DISPLAY DE ESTE PARRAFO SE MANTUVIERON CON EL PREFIJO
077200*    "CAL4OP2 - " DESDE LA PRIMERA VERSION, PARA QUE EN UN LISTADO
077300*    DE CONSOLA CON VARIAS UNIDADES CORRIENDO UNA DETRAS DE OTRA SE
077400*    SEPA SIEMPRE CUAL UNIDAD ESCRIBIO CADA LINEA.
077500 900-CERRAR-FICHEROS.
077600*    RESUMEN DE CONTROL CON LOS CINCO CONTADORES DE LA CORRIDA,
077700*    PARA QUE EL OPERADOR PUEDA CONFIRMAR QUE EL VOLUMEN PROCESADO
077800*    CALZA CON LO ESPERADO ANTES DE LIBERAR EL RESUMEN-FILE A
077900*    CONSULTA.
078000*    EL ORDEN DE CIERRE NO IMPORTA PARA NINGUN ARCHIVO SECUENCIAL -
078100*    SE CIERRAN EN EL MISMO ORDEN EN QUE SE ABRIERON EN 000 SOLO
078200*    POR CONSISTENCIA VISUAL DEL CODIGO, NO POR REQUERIMIENTO.
078300     CLOSE USUARIO-FILE.
078400     CLOSE DIA-FILE.
078500     CLOSE DIA-FILE-NUEVO.
078600     CLOSE ALIMENTO-FILE.
078700     CLOSE RESUMEN-FILE.
078800     DISPLAY LINEA-SEPARADORA.
078900     DISPLAY "CAL4OP2 - DIAS PROCESADOS        : " CONTADOR-DIAS.
079000     DISPLAY "CAL4OP2 - DIAS REINICIADOS       : "
079100             CONTADOR-REINICIOS.
079200     DISPLAY "CAL4OP2 - ALIMENTOS APLICADOS    : "
079300             CONTADOR-ALIMENTOS-APL.
079400     DISPLAY "CAL4OP2 - DIAS CREADOS POR ATRASO: "
079500             CONTADOR-DIAS-CREADOS.
079600     DISPLAY "CAL4OP2 - RESUMENES GRABADOS     : "
079700             CONTADOR-RESUMENES.
079800     DISPLAY LINEA-SEPARADORA.
079900
080000*    NO HAY CODIGO DE RETORNO DISTINTO SEGUN EL RESULTADO DE LA
080100*    CORRIDA - SI ALGO SALIO MAL EL OPERADOR LO VE EN EL RESUMEN
080200*    DE CONTROL DE 900, NO EN UN RETURN-CODE DISTINTO DE CERO.
080300 999-FIN.
080400*    DEVUELVE EL CONTROL A MENU4CAL, QUE SIGUE CON LA SIGUIENTE
080500*    UNIDAD DE LA CORRIDA NOCTURNA.
080600*    SE USA GOBACK Y NO STOP RUN PORQUE ESTE PROGRAMA SIEMPRE SE
080700*    INVOCA POR CALL DESDE MENU4CAL - STOP RUN TERMINARIA TODA LA
080800*    CORRIDA NOCTURNA EN VEZ DE DEVOLVER EL CONTROL AL MENU.
080900     GOBACK.
