000100******************************************************************
000200*    CALALI.CPY                                                  *
000300*    REGISTRO DE ALIMENTO CONSUMIDO (TAL COMO FUE COMIDO)        *
000400*    LONGITUD DE REGISTRO: 109                                   *
000500*------------------------------------------------------------------
000600*    HISTORIAL DE CAMBIOS                                        *
000700*    1994-03-11  R.SOTO   COPY ORIGINAL                          *
000800*    1994-07-29  R.SOTO   TKT-0181 SE AGREGAN CAMPOS DE ENCUADRE  *
000900*                         USUARIO/FECHA PARA CORRIDA POR LOTES   *
001000*    1998-11-30  R.SOTO   TKT-0212 AJUSTE PREVIO A CAMBIO DE SIGLO*
001100*------------------------------------------------------------------
001200*    ALIM-USUARIO-ID Y ALIM-FECHA NO EXISTEN EN EL ORIGEN (ALLI
001300*    EL DUENO Y LA FECHA LOS APORTA EL REGISTRO DE COMIDA QUE
001400*    AGRUPA LOS ALIMENTOS); SE AGREGAN AQUI PARA QUE EL ARCHIVO
001500*    DE ALIMENTOS PUEDA CASARSE POR LOTES CONTRA EL DIA-FILE.
001600 01  REG-ALIMENTO.
001700     02 ALIM-ENCUADRE.
001800        03 ALIM-USUARIO-ID         PIC X(24).
001900        03 ALIM-FECHA              PIC 9(08).
002000     02 ALIM-NOMBRE                PIC X(40).
002100     02 ALIM-CANTIDADES.
002200        03 ALIM-GRAMOS             PIC 9(05)V9(01).
002300        03 ALIM-CALORIAS           PIC 9(05)V9(01).
002400        03 ALIM-PROTEINAS-G        PIC 9(04)V9(01).
002500        03 ALIM-CARBOS-G           PIC 9(04)V9(01).
002600        03 ALIM-GRASAS-G           PIC 9(04)V9(01).
002700     02 FILLER                     PIC X(10).
