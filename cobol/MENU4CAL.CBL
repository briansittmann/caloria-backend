000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MENU4CAL.
000300 AUTHOR. C-RUZ.
000400 INSTALLATION. CALORIA - DEPTO DE SISTEMAS.
000500 DATE-WRITTEN. 1991-02-18.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800******************************************************************
000900*    MENU4CAL  -  PROGRAMA DE CONTROL DE LA CORRIDA NOCTURNA     *
001000*    DEL MOTOR DE CALCULO NUTRICIONAL CALORIA.                   *
001100*                                                                *
001200*    ANTES ESTE PROGRAMA ERA UN MENU INTERACTIVO (OPCIONES 1-6)  *
001300*    QUE EL OPERADOR RECORRIA A MANO DESDE LA CONSOLA; A PARTIR  *
001400*    DE LA CONVERSION A PROCESO POR LOTES YA NO SE PREGUNTA NADA *
001500*    EN PANTALLA - SE EJECUTAN LAS CUATRO UNIDADES DE CALCULO,   *
001600*    UNA SOLA VEZ, EN EL ORDEN FIJO QUE SE DESCRIBE ABAJO, Y SE  *
001700*    TERMINA. CADA UNIDAD SIGUE SIENDO UN PROGRAMA LLAMADO POR   *
001800*    SEPARADO, IGUAL QUE LAS OPCIONES DEL MENU ANTIGUO.          *
001900*                                                                *
002000*    ORDEN DE EJECUCION:                                         *
002100*      1) CAL4OP1 - RECALCULO DE METAS (BMR/TDEE/MACROS)        *
002200*      2) CAL4OP3 - BARRIDO DE PERFIL COMPLETO                  *
002300*      3) CAL4OP4 - NORMALIZACION DE ALIMENTOS AL CATALOGO      *
002400*      4) CAL4OP2 - CONTABILIZACION DIARIA Y RESUMEN            *
002500*------------------------------------------------------------------
002600*    HISTORIAL DE CAMBIOS                                        *
002700*    1991-02-18  C.RUZ    VERSION ORIGINAL - MENU INTERACTIVO     *
002800*                         DE 6 OPCIONES SOBRE ARCHIVOS INDEXADOS  *
002900*    1993-09-22  M.PENA   TKT-0148 SE CONVIERTE A PROCESO POR     *
003000*                         LOTES; SE REEMPLAZA EL LOOP DE MENU POR *
003100*                         UNA SECUENCIA FIJA DE 4 LLAMADAS        *
003200*    1994-03-14  R.SOTO   TKT-0155 SE AGREGA EJECUCION DE CAL4OP4 *
003300*                         (NORMALIZACION AL CATALOGO) ANTES DEL   *
003400*                         RESUMEN DIARIO                         *
003500*    1998-11-30  R.SOTO   TKT-0212 REVISION PREVIA AL CAMBIO DE   *
003600*                         SIGLO - FECHA DE SISTEMA A 4 DIGITOS    *
003700*                         DE ANO EN TODAS LAS UNIDADES LLAMADAS   *
003800*    1999-03-22  R.SOTO   TKT-0216 SE AGREGA LINEA SEPARADORA AL  *
003900*                         RESUMEN DE CORRIDA                     *
004000*    1999-06-08  R.SOTO   TKT-0219 PRUEBA DE FECHA 2000 OK        *
004100*------------------------------------------------------------------
004200
004300 ENVIRONMENT DIVISION.
004400*    EL AUTOTEST QUEDA RESERVADO PARA UNA FUTURA CORRIDA DE PRUEBA
004500*    SIN TOCAR LOS ARCHIVOS REALES - POR AHORA NINGUNA UNIDAD LO
004600*    CONSULTA, TODAS CORREN SIEMPRE EN MODO NORMAL.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     UPSI-0 IS SWITCH-AUTOTEST
005000         ON STATUS IS AUTOTEST-ACTIVO
005100         OFF STATUS IS AUTOTEST-INACTIVO.
005200
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*    LINEA SEPARADORA DEL RESUMEN DE CORRIDA, AL ESTILO DE LOS
005600*    77-LEVELS QUE YA TRAIAN LAS PANTALLAS DE OPCION DE ESTE
005700*    SISTEMA.
005800 77  LINEA-SEPARADORA           PIC X(60) VALUE ALL "=".
005900*    LA FECHA DE SISTEMA SE TOMA UNA SOLA VEZ, AL INICIO DE LA
006000*    CORRIDA, Y SE PASA IGUAL A LAS CUATRO UNIDADES - NINGUNA
006100*    UNIDAD VUELVE A LLAMAR ACCEPT FROM DATE POR SU CUENTA.
006200 01  FECHA-SYS.
006300     03 FECHA-SYS-CCYY          PIC 9(04).
006400     03 FECHA-SYS-MM            PIC 9(02).
006500     03 FECHA-SYS-DD            PIC 9(02).
006600     03 FILLER                     PIC X(02).
006700*    EL REDEFINES EN UN SOLO CAMPO DE 8 POSICIONES ES EL QUE SE
006800*    MUEVE A FECHA-PASE-UNIDAD PARA ENTREGAR A LAS UNIDADES.
006900 01  FECHA-SYS-REDEF REDEFINES FECHA-SYS.
007000     03 FECHA-SYS-CCYYMMDD      PIC 9(08).
007100     03 FILLER                     PIC X(02).
007200*    LA HORA DE SISTEMA SE LEE POR COMPLETITUD DEL ENCABEZADO DE
007300*    LA CORRIDA; SOLO CAL4OP2 LA VUELVE A LEER POR SU CUENTA PARA
007400*    SU PROPIA REGLA DE CIERRE DE DIA.
007500 01  HORA-SYS.
007600     03 HORA-SYS-HHMMSS         PIC 9(06).
007700     03 FILLER                     PIC X(04).
007800*    DESGLOSE HH/MM/SS POR SI ALGUNA VEZ SE QUIERE IMPRIMIR LA
007900*    HORA DE INICIO EN EL RESUMEN DE CORRIDA.
008000 01  HORA-SYS-REDEF REDEFINES HORA-SYS.
008100     03 HORA-SYS-HH             PIC 9(02).
008200     03 HORA-SYS-MM             PIC 9(02).
008300     03 HORA-SYS-SS             PIC 9(02).
008400     03 FILLER                     PIC X(04).
008500*    ESTE ES EL UNICO CAMPO QUE VIAJA EN EL USING DE LAS CUATRO
008600*    LLAMADAS - LAS CUATRO UNIDADES RECIBEN LA MISMA FECHA.
008700 01  FECHA-PASE-UNIDAD          PIC 9(08).
008800*    DESGLOSE SOLO PARA TRAZA DE ESTE PROGRAMA; LAS UNIDADES
008900*    LLAMADAS HACEN SU PROPIO REDEFINES SOBRE EL MISMO VALOR.
009000 01  FECHA-PASE-UNIDAD-R REDEFINES FECHA-PASE-UNIDAD.
009100     03 FEC-PASE-CCYY           PIC 9(04).
009200     03 FEC-PASE-MM             PIC 9(02).
009300     03 FEC-PASE-DD             PIC 9(02).
009400*    CUENTA LAS CUATRO LLAMADAS PARA EL RESUMEN FINAL - NO ES UN
009500*    CONTADOR DE EXITO O FRACASO, SOLO DE CUANTAS UNIDADES CORRIERON.
009600 01  CONTADOR-UNIDADES          PIC 9(02) COMP.
009700
009800 PROCEDURE DIVISION.
009900*    PUNTO DE ENTRADA UNICO - LA CORRIDA SIEMPRE EMPIEZA POR
010000*    000-OBTENER-FECHA-SISTEMA Y SIGUE EN SECUENCIA FIJA.
010100 INICIO.
010200*    OBTIENE FECHA Y HORA UNA SOLA VEZ PARA TODA LA CORRIDA Y
010300*    ARMA FECHA-PASE-UNIDAD, EL UNICO PARAMETRO QUE RECIBEN LAS
010400*    CUATRO UNIDADES LLAMADAS MAS ADELANTE.
010500 000-OBTENER-FECHA-SISTEMA.
010600     ACCEPT FECHA-SYS FROM DATE YYYYMMDD.
010700     ACCEPT HORA-SYS  FROM TIME.
010800     MOVE FECHA-SYS-CCYYMMDD TO FECHA-PASE-UNIDAD.
010900     MOVE 0 TO CONTADOR-UNIDADES.
011000
011100*    PRIMERA LLAMADA DE LA SECUENCIA FIJA - RECALCULA METAS DE
011200*    CALORIAS Y MACROS (BMR/TDEE) ANTES DE TOCAR NINGUN OTRO
011300*    ARCHIVO, PORQUE EL BARRIDO DE PERFIL DE 200 DEPENDE DE ESTO.
011400 100-EJECUTAR-UNIDAD-METAS.
011500     CALL "CAL4OP1" USING FECHA-PASE-UNIDAD.
011600     ADD 1 TO CONTADOR-UNIDADES.
011700
011800*    SEGUNDA LLAMADA - REVISA SI EL PERFIL DE CADA USUARIO QUEDO
011900*    COMPLETO DESPUES DEL RECALCULO DE METAS DE 100.
012000 200-EJECUTAR-UNIDAD-PERFIL.
012100     CALL "CAL4OP3" USING FECHA-PASE-UNIDAD.
012200     ADD 1 TO CONTADOR-UNIDADES.
012300
012400*    TERCERA LLAMADA - NORMALIZA LOS ALIMENTOS DEL DIA AL
012500*    CATALOGO ANTES DEL RESUMEN, PARA QUE EL RESUMEN DE 400 YA
012600*    ENCUENTRE LOS VALORES POR 100G LISTOS (TKT-0155).
012700 300-EJECUTAR-UNIDAD-CATALOGO.
012800     CALL "CAL4OP4" USING FECHA-PASE-UNIDAD.
012900     ADD 1 TO CONTADOR-UNIDADES.
013000
013100*    CUARTA Y ULTIMA LLAMADA - CONTABILIZA EL CONSUMO DEL DIA Y
013200*    GRABA EL RESUMEN; SE DEJA AL FINAL PORQUE DEPENDE DEL
013300*    RESULTADO DE LAS TRES UNIDADES ANTERIORES.
013400 400-EJECUTAR-UNIDAD-RESUMEN-DIARIO.
013500     CALL "CAL4OP2" USING FECHA-PASE-UNIDAD.
013600     ADD 1 TO CONTADOR-UNIDADES.
013700
013800*    NO HAY GO TO DE VUELTA A NINGUNA DE LAS CUATRO LLAMADAS -
013900*    LA SECUENCIA ES ESTRICTAMENTE LINEAL, UNA SOLA PASADA.
014000 FIN.
014100*    EL RESUMEN DE CIERRE SOLO INFORMA CUANTAS UNIDADES
014200*    CORRIERON, NO SUS RESULTADOS INDIVIDUALES - CADA UNIDAD
014300*    YA IMPRIME SU PROPIO RESUMEN AL CERRAR SUS ARCHIVOS.
014400     DISPLAY LINEA-SEPARADORA.
014500     DISPLAY "MENU4CAL - UNIDADES EJECUTADAS: " CONTADOR-UNIDADES.
014600     DISPLAY LINEA-SEPARADORA.
014700*    STOP RUN, NO GOBACK - ESTE PROGRAMA ES EL PUNTO DE ENTRADA
014800*    DE LA CORRIDA NOCTURNA, NO UNA SUBRUTINA LLAMADA POR OTRO.
014900     STOP RUN.
