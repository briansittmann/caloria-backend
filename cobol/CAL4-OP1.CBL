000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CAL4OP1.
000300 AUTHOR. C-RUZ.
000400 INSTALLATION. CALORIA - DEPTO DE SISTEMAS.
000500 DATE-WRITTEN. 1991-02-18.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800******************************************************************
000900*    CAL4OP1  -  UNIDAD DE CALCULO DE METAS NUTRICIONALES        *
001000*                                                                *
001100*    RECORRE EL MAESTRO DE USUARIOS DE PRINCIPIO A FIN.  PARA     *
001200*    CADA USUARIO CALCULA LA TASA METABOLICA BASAL (BMR) POR LA   *
001300*    FORMULA DE MIFFLIN-ST JEOR, LA LLEVA A GASTO ENERGETICO      *
001400*    TOTAL (TDEE) SEGUN SU NIVEL DE ACTIVIDAD, AJUSTA POR SU       *
001500*    OBJETIVO (BAJAR, MANTENER, SUBIR) Y REPARTE LA META DE       *
001600*    CALORIAS EN GRAMOS DE PROTEINA/CARBOHIDRATO/GRASA.           *
001700*    SE MARCA OBJETIVO-COMPLETO Y SE REVISA PERFIL-COMPLETO       *
001800*    ANTES DE REGRABAR CADA REGISTRO EN EL MAESTRO NUEVO.         *
001900*                                                                *
002000*    ANTES ESTE PROGRAMA CAPTURABA POR PANTALLA UNA FACTURA DE    *
002100*    COMPRA DE MEDICAMENTOS (OPCION 1 DEL MENU); LA PANTALLA Y    *
002200*    LOS ARCHIVOS DE FACTURA/LABORATORIO SE RETIRARON AL          *
002300*    CONVERTIR EL PROGRAMA A LA NUEVA UNIDAD DE CALCULO.          *
002400*------------------------------------------------------------------
002500*    HISTORIAL DE CAMBIOS                                        *
002600*    1991-02-18  C.RUZ    VERSION ORIGINAL - CAPTURA DE FACTURA   *
002700*                         DE COMPRA CONTRA LABORATORIO/STOCK      *
002800*    1993-09-21  M.PENA   TKT-0147 SE REEMPLAZA LA CAPTURA POR    *
002900*                         PANTALLA POR EL RECALCULO POR LOTES DE  *
003000*                         METAS (BMR/TDEE/MACROS) SOBRE EL        *
003100*                         MAESTRO DE USUARIOS COMPLETO            *
003200*    1993-10-05  M.PENA   TKT-0151 SE AGREGA REVISION DE PERFIL   *
003300*                         COMPLETO AL FINAL DE CADA REGISTRO      *
003400*    1994-02-11  R.SOTO   TKT-0159 CORRIGE REDONDEO DE GRAMOS DE  *
003500*                         MACRONUTRIENTES A 1 DECIMAL (ROUNDED)   *
003600*    1996-04-02  M.PENA   TKT-0168 SE AGREGA CONTADOR DE PERFILES *
003700*                         COMPLETOS PARA EL LISTADO DE CONTROL    *
003800*    1998-11-30  R.SOTO   TKT-0212 AJUSTE PREVIO A CAMBIO DE      *
003900*                         SIGLO - SIN IMPACTO EN ESTA UNIDAD      *
004000*    1999-03-22  R.SOTO   TKT-0216 SE AGREGA CORRELATIVO Y LINEA  *
004100*                         SEPARADORA AL LISTADO DE CONTROL        *
004200*    1999-06-08  R.SOTO   TKT-0219 PRUEBA DE FECHA 2000 OK        *
004300*------------------------------------------------------------------
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700*    UPSI-0 QUEDA EN "1" CUANDO EL OPERADOR QUIERE VER EN PANTALLA
004800*    LA LINEA DE TRAZA POR USUARIO; EN CORRIDA NORMAL DE PRODUCCION
004900*    QUEDA EN "0" Y EL PROGRAMA SOLO DEJA EL RESUMEN DE CONTROL.
005000 SPECIAL-NAMES.
005100     UPSI-0 IS SWITCH-TRAZA
005200         ON STATUS IS TRAZA-ACTIVA
005300         OFF STATUS IS TRAZA-INACTIVA
005400*    EL MAESTRO TRAE SEXO EN UNA SOLA POSICION, LETRA MAYUSCULA O
005500*    MINUSCULA; LA CLASE SE USA SOLO PARA AVISAR EN TRAZA CUANDO
005600*    UN REGISTRO VIEJO QUEDO CON OTRO VALOR (ERROR DE CAPTURA).
005700*    NO SE RECHAZA EL REGISTRO POR ESTO - LA PANTALLA DE CAPTURA
005800*    DE DATOS BASICOS YA VALIDA SEXO CONTRA EL MISMO DOMINIO, ASI
005900*    QUE AQUI SOLO INTERESA DEJAR CONSTANCIA EN LA TRAZA.
006000     CLASS SEXO-VALIDO IS "F" "f" "M" "m".
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*    USRENT/USRSAL SON LOS MISMOS NOMBRES LOGICOS QUE USABA LA
006500*    PANTALLA DE FACTURA PARA EL MAESTRO DE USUARIOS; SE DEJARON
006600*    SIN CAMBIAR PORQUE EL JCL DE LA CORRIDA NOCTURNA YA LOS TRAE
006700*    ASIGNADOS ASI DESDE HACE AÑOS.
006800*    CAMBIAR ESTOS NOMBRES IMPLICARIA TOCAR EL JCL DE LAS CUATRO
006900*    UNIDADES DE LA CORRIDA NOCTURNA, ASI QUE SE PREFIRIO DEJAR
007000*    LA NOMENCLATURA ANTIGUA AUNQUE YA NO TENGA RELACION CON
007100*    FACTURAS NI LABORATORIOS.
007200     SELECT USUARIO-FILE ASSIGN TO USRENT
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS FS-USR-ENT.
007500
007600     SELECT USUARIO-FILE-NUEVO ASSIGN TO USRSAL
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS FS-USR-SAL.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200*    EL MAESTRO SE LEE COMPLETO Y SE REGRABA COMPLETO, REGISTRO POR
008300*    REGISTRO, CON LAS METAS RECALCULADAS; NO HAY ACTUALIZACION
008400*    PARCIAL EN SITIO PORQUE EL ARCHIVO ES SECUENCIAL, NO INDEXADO.
008500*    LA MISMA COPY CALUSR SE USA EN LAS CUATRO UNIDADES DE LA
008600*    CORRIDA NOCTURNA PARA QUE EL MAESTRO DE USUARIOS TENGA SIEMPRE
008700*    LA MISMA FORMA, SIN IMPORTAR QUE PROGRAMA LO ESTA LEYENDO.
008800 FD  USUARIO-FILE
008900     LABEL RECORD IS STANDARD.
009000     COPY CALUSR.
009100
009200*    USUARIO-FILE-NUEVO SALE CON LA MISMA FORMA QUE USUARIO-FILE;
009300*    AL TERMINAR LA CORRIDA SE LE CAMBIA EL NOMBRE POR EL JCL PARA
009400*    QUE QUEDE COMO EL MAESTRO VIGENTE DEL DIA SIGUIENTE.
009500*    SE GRABA EN UN ARCHIVO NUEVO EN VEZ DE REESCRIBIR EL DE ENTRADA
009600*    PORQUE EL MAESTRO ES SECUENCIAL; SI SE ABORTA LA CORRIDA A MITAD
009700*    DE CAMINO EL MAESTRO VIEJO QUEDA INTACTO Y SE PUEDE REINTENTAR.
009800 FD  USUARIO-FILE-NUEVO
009900     LABEL RECORD IS STANDARD.
010000     COPY CALUSR REPLACING REG-USUARIO BY REG-USUARIO-NUEVO.
010100
010200 WORKING-STORAGE SECTION.
010300*    SEPARADOR DE LISTADO DE CONTROL Y CORRELATIVO DE TRAZA,
010400*    AL ESTILO DE LOS 77-LEVELS QUE YA TRAIAN LAS PANTALLAS
010500*    DE OPCION DE ESTE SISTEMA.
010600*    NUMERO-CORRELATIVO NUMERA CADA LINEA DE TRAZA, NO CADA USUARIO
010700*    PROCESADO; LAS DOS COSAS CALZAN PORQUE AQUI SOLO SE EMITE UNA
010800*    LINEA DE TRAZA POR USUARIO CUANDO EL SWITCH ESTA ENCENDIDO.
010900 77  LINEA-SEPARADORA           PIC X(80) VALUE ALL "-".
011000 77  NUMERO-CORRELATIVO         PIC 9(06) COMP VALUE ZERO.
011100*    FILE STATUS DE LOS DOS ARCHIVOS SECUENCIALES; NO SE REVISAN
011200*    CONTRA UNA TABLA DE CODIGOS PORQUE EN ESTA UNIDAD UN STATUS
011300*    DISTINTO DE "00"/"10" ES SIEMPRE UN ERROR FATAL DE CORRIDA.
011400 01  FS-USR-ENT                 PIC X(02).
011500 01  FS-USR-SAL                 PIC X(02).
011600*    BANDERA DE FIN DE MAESTRO; SE PROBO ANTES CON UN 88 SOBRE EL
011700*    PROPIO FILE STATUS PERO SE VOLVIO A LA BANDERA APARTE PORQUE
011800*    EL FILE STATUS TAMBIEN SE USA PARA DETECTAR ERROR DE LECTURA.
011900 01  EOF-USUARIO                PIC X(01) VALUE "N".
012000     88 NO-HAY-MAS-USUARIOS        VALUE "S".
012100*    CONTADORES DEL RESUMEN DE CONTROL QUE SE IMPRIME AL CIERRE.
012200*    SE DEJARON JUNTOS EN UN MISMO GRUPO PARA QUE EL DISPLAY DE
012300*    CIERRE LOS PUEDA SACAR DE UN SOLO VISTAZO AL CODIGO.
012400 01  CONTADORES.
012500     03 CONTADOR-USUARIOS       PIC 9(06) COMP.
012600     03 CONTADOR-PERFILES-OK    PIC 9(06) COMP.
012700     03 FILLER                     PIC X(04).
012800
012900*    FECHA DE LA CORRIDA, RECIBIDA DEL PROGRAMA DE CONTROL EN
013000*    FORMATO CCYYMMDD; EL REDEFINES SOLO SIRVE PARA TRAZA - NINGUN
013100*    CALCULO DE ESTA UNIDAD DEPENDE DE LA FECHA, SE USA SOLO PARA
013200*    LA NUEVA DIA-FECHA QUE CREAN OTRAS UNIDADES.
013300 01  FECHA-CORRIDA               PIC 9(08).
013400 01  FECHA-CORRIDA-R REDEFINES FECHA-CORRIDA.
013500     03 FEC-CORR-CCYY           PIC 9(04).
013600     03 FEC-CORR-MM             PIC 9(02).
013700     03 FEC-CORR-DD             PIC 9(02).
013800
013900*    AREA DE TRABAJO PARA EL CALCULO METABOLICO.  SE MANTIENE TODO
014000*    CON DECIMALES EN COMP PARA QUE EL REDONDEO A GRAMOS ENTEROS
014100*    SOLO OCURRA AL FINAL, SOBRE LOS CAMPOS DEL MAESTRO.
014200 01  CALC-METABOLISMO.
014300     03 BMR                     PIC S9(5)V9(4) COMP.
014400     03 PAL                     PIC 9V999.
014500     03 TDEE                    PIC S9(6)V9(4) COMP.
014600     03 FACTOR-OBJETIVO         PIC 9V999.
014700     03 CALORIAS-OBJ-CALC       PIC S9(7)V9(4) COMP.
014800     03 FILLER                     PIC X(04).
014900*    TDEE-ALTA-PRECISION SOLO EXISTE PARA LA TRAZA - DEJA VER EL
015000*    VALOR DE TDEE CON SUS CUATRO DECIMALES SIN TENER QUE AGREGAR
015100*    OTRO CAMPO SUELTO AL AREA DE TRABAJO.
015200 01  CALC-METABOLISMO-R REDEFINES CALC-METABOLISMO.
015300     03 FILLER                     PIC X(11).
015400     03 TDEE-ALTA-PRECISION     PIC S9(6)V9(4) COMP.
015500     03 FILLER                     PIC X(11).
015600
015700*    REPARTO DE LA META DE CALORIAS EN LOS TRES MACRONUTRIENTES;
015800*    SE CALCULA PRIMERO EN KCAL (30/25/45 POR CIENTO) Y RECIEN
015900*    DESPUES SE PASA A GRAMOS DIVIDIENDO POR EL FACTOR DE CADA
016000*    MACRONUTRIENTE (4 KCAL/G PROTEINA Y CARBOHIDRATO, 9 KCAL/G
016100*    GRASA), IGUAL QUE EN LA VERIFICACION CRUZADA DE CAL4OP2.
016200 01  MACROS-OBJETIVO-CALC.
016300     03 PROT-KCAL                PIC S9(7)V9(4) COMP.
016400     03 GRASA-KCAL               PIC S9(7)V9(4) COMP.
016500     03 CARB-KCAL                PIC S9(7)V9(4) COMP.
016600     03 PROT-G                   PIC S9(5)V9(4) COMP.
016700     03 GRASA-G                  PIC S9(5)V9(4) COMP.
016800     03 CARB-G                   PIC S9(5)V9(4) COMP.
016900     03 FILLER                      PIC X(06).
017000*    VISTAS ALTERNATIVAS DEL MISMO AREA, SOLO PARA TRAZA - UNA
017100*    AGRUPA LOS TRES KCAL Y LA OTRA LOS TRES GRAMOS, PARA PODER
017200*    MOSTRARLOS DE UN SOLO DISPLAY CUANDO HACE FALTA.
017300 01  MACROS-OBJETIVO-CALC-R REDEFINES MACROS-OBJETIVO-CALC.
017400     03 MACROS-KCAL-GRUPO.
017500        05 FILLER                   PIC X(21).
017600     03 MACROS-GRAMOS-GRUPO.
017700        05 FILLER                   PIC X(21).
017800
017900 LINKAGE SECTION.
018000*    FECHA QUE ENTREGA MENU4CAL, LA MISMA PARA LAS CUATRO UNIDADES
018100*    DE LA CORRIDA NOCTURNA; SE RECIBE CON UN NOMBRE PROPIO PARA NO
018200*    CONFUNDIRLA CON LA FECHA-CORRIDA DE WORKING-STORAGE.
018300 01  FECHA-PASE               PIC 9(08).
018400
018500 PROCEDURE DIVISION USING FECHA-PASE.
018600 INICIO.
018700 000-ABRIR-FICHEROS.
018800*    COPIA LA FECHA RECIBIDA A WORKING-STORAGE Y DEJA LOS
018900*    CONTADORES DEL RESUMEN DE CONTROL EN CERO ANTES DE ABRIR
019000*    LOS DOS ARCHIVOS DEL MAESTRO.
019100*    NO SE HACE NADA DISTINTO SI TRAZA-ACTIVA ESTA ENCENDIDA; EL
019200*    SWITCH SOLO CONTROLA LOS DISPLAY DE CADA USUARIO, NO ESTE
019300*    PARRAFO DE APERTURA.
019400     MOVE FECHA-PASE TO FECHA-CORRIDA.
019500     MOVE 0 TO CONTADOR-USUARIOS.
019600     MOVE 0 TO CONTADOR-PERFILES-OK.
019700     OPEN INPUT  USUARIO-FILE.
019800     OPEN OUTPUT USUARIO-FILE-NUEVO.
019900
020000 100-LEER-USUARIO-SIGUIENTE.
020100*    LECTURA SECUENCIAL SIMPLE; AL LLEGAR AL FIN DEL MAESTRO SE
020200*    VA DIRECTO AL CIERRE, IGUAL QUE HACIA LA PANTALLA ANTIGUA
020300*    CUANDO EL OPERADOR APRETABA "VOLVER AL MENU PRINCIPAL".
020400*    EL GO TO AL CIERRE SE USA EN VEZ DE UNA BANDERA REVISADA EN UN
020500*    PERFORM ... UNTIL PORQUE ASI LO VENIA HACIENDO ESTE PROGRAMA
020600*    DESDE LA PANTALLA DE FACTURA Y NO HUBO MOTIVO PARA CAMBIARLO.
020700     READ USUARIO-FILE
020800         AT END
020900             MOVE "S" TO EOF-USUARIO
021000             GO TO 900-CERRAR-FICHEROS
021100     END-READ.
021200     ADD 1 TO CONTADOR-USUARIOS.
021300     ADD 1 TO NUMERO-CORRELATIVO.
021400
021500 200-CALCULAR-BMR.
021600*    BMR POR MIFFLIN-ST JEOR (1990), LA MISMA FORMULA QUE SE
021700*    VALIDO CON EL NUTRICIONISTA AL CONVERTIR ESTA UNIDAD: RESTA
021800*    161 PARA MUJER Y SUMA 5 PARA HOMBRE SOBRE EL MISMO TERMINO
021900*    DE PESO/ALTURA/EDAD.  SI SEXO VIENE FUERA DE DOMINIO SE AVISA
022000*    EN TRAZA PERO SE SIGUE CALCULANDO COMO HOMBRE (RAMA ELSE).
022100*    ESTA ES LA FORMULA DE MIFFLIN-ST JEOR QUE REEMPLAZO A LA VIEJA
022200*    FORMULA DE HARRIS-BENEDICT QUE USABA EL NUTRICIONISTA ANTES;
022300*    SE VALIDO QUE LAS DOS DAN VALORES PARECIDOS PARA LOS USUARIOS
022400*    DE PRUEBA, PERO SOLO SE DEJO UNA EN EL MAESTRO DE CALCULO.
022500     IF TRAZA-ACTIVA AND SEXO OF REG-USUARIO IS NOT SEXO-VALIDO
022600         DISPLAY "CAL4OP1 - " NUMERO-CORRELATIVO
022700                 " SEXO FUERA DE DOMINIO, USUARIO "
022800                 USUARIO-ID OF REG-USUARIO
022900     END-IF.
023000     IF SEXO-FEMENINO OF REG-USUARIO
023100         COMPUTE BMR =
023200             (10 * PESO-KG OF REG-USUARIO)
023300             + (6.25 * ALTURA-CM OF REG-USUARIO)
023400             - (5 * EDAD OF REG-USUARIO) - 161
023500     ELSE
023600         COMPUTE BMR =
023700             (10 * PESO-KG OF REG-USUARIO)
023800             + (6.25 * ALTURA-CM OF REG-USUARIO)
023900             - (5 * EDAD OF REG-USUARIO) + 5
024000     END-IF.
024100
024200 300-FIJAR-PAL-ACTIVIDAD.
024300*    FACTOR DE ACTIVIDAD FISICA (PAL) POR NIVEL DECLARADO; LA
024400*    ESCALA VA DE 1.200 (SEDENTARIO) A 2.200 (EXTREMA).  SI EL
024500*    NIVEL NO CALZA CON NINGUNA DE LAS SEIS BANDERAS DEL MAESTRO
024600*    SE DEJA EN SEDENTARIO, QUE ES EL VALOR MAS CONSERVADOR.
024700*    LOS SEIS VALORES DE ESTA TABLA VIENEN DE LA MISMA TABLA QUE
024800*    USA LA PANTALLA DE DATOS DE ACTIVIDAD AL CAPTURAR EL NIVEL
024900*    DECLARADO POR EL USUARIO; SI ALGUNA VEZ SE AGREGA UN SEPTIMO
025000*    NIVEL HAY QUE TOCAR LOS DOS LADOS.
025100     IF      ACTIV-MUY-BAJA OF REG-USUARIO  MOVE 1.200 TO PAL
025200     ELSE IF ACTIV-BAJA OF REG-USUARIO      MOVE 1.350 TO PAL
025300     ELSE IF ACTIV-MODERADA OF REG-USUARIO  MOVE 1.550 TO PAL
025400     ELSE IF ACTIV-ALTA OF REG-USUARIO      MOVE 1.725 TO PAL
025500     ELSE IF ACTIV-MUY-ALTA OF REG-USUARIO  MOVE 1.900 TO PAL
025600     ELSE IF ACTIV-EXTREMA OF REG-USUARIO   MOVE 2.200 TO PAL
025700     ELSE                                   MOVE 1.200 TO PAL
025800     END-IF.
025900
026000 310-CALCULAR-TDEE.
026100*    TDEE ES SIMPLEMENTE BMR POR EL PAL FIJADO ARRIBA.  SE GUARDA
026200*    TAMBIEN LA VISTA DE ALTA PRECISION PARA TRAZA.
026300     COMPUTE TDEE = BMR * PAL.
026400     MOVE TDEE TO TDEE-ALTA-PRECISION.
026500
026600 400-FIJAR-FACTOR-OBJETIVO.
026700*    FACTOR SOBRE TDEE SEGUN EL OBJETIVO DECLARADO POR EL USUARIO:
026800*    LOS TRES OBJETIVOS "CUT" BAJAN EL FACTOR BAJO 1 (DEFICIT),
026900*    LOS TRES "BULK" LO SUBEN SOBRE 1 (SUPERAVIT), Y SI NO HAY
027000*    OBJETIVO RECONOCIBLE SE USA 1.000 (MANTENCION PURA).
027100*    LOS PORCENTAJES (10/20/25 POR CIENTO PARA ARRIBA O PARA ABAJO
027200*    SEGUN CORRESPONDA) FUERON FIJADOS POR EL NUTRICIONISTA Y SE
027300*    REVISAN UNA VEZ AL AÑO; NO SE DEJARON EN UNA TABLA APARTE
027400*    PORQUE CASI NUNCA CAMBIAN Y SON SOLO SEIS VALORES.
027500     IF      OBJ-CUT-LIGERO OF REG-USUARIO
027600         MOVE 0.900 TO FACTOR-OBJETIVO
027700     ELSE IF OBJ-CUT-MEDIO OF REG-USUARIO
027800         MOVE 0.800 TO FACTOR-OBJETIVO
027900     ELSE IF OBJ-CUT-AGRESIVO OF REG-USUARIO
028000         MOVE 0.750 TO FACTOR-OBJETIVO
028100     ELSE IF OBJ-BULK-CONSERVADOR OF REG-USUARIO
028200         MOVE 1.050 TO FACTOR-OBJETIVO
028300     ELSE IF OBJ-BULK-ESTANDAR OF REG-USUARIO
028400         MOVE 1.100 TO FACTOR-OBJETIVO
028500     ELSE IF OBJ-BULK-AGRESIVO OF REG-USUARIO
028600         MOVE 1.150 TO FACTOR-OBJETIVO
028700     ELSE
028800         MOVE 1.000 TO FACTOR-OBJETIVO
028900     END-IF.
029000
029100 410-CALCULAR-CALORIAS-OBJETIVO.
029200*    META DE CALORIAS = TDEE * FACTOR-OBJETIVO, REDONDEADA A UN
029300*    DECIMAL SOBRE EL CAMPO DEL MAESTRO (ROUNDED, MITAD-ARRIBA).
029400     COMPUTE CALORIAS-OBJ-CALC = TDEE * FACTOR-OBJETIVO.
029500     COMPUTE CALORIAS-OBJETIVO OF REG-USUARIO ROUNDED
029600         = CALORIAS-OBJ-CALC.
029700
029800 500-CALCULAR-MACROS-OBJETIVO.
029900*    SE REPARTE LA META DE CALORIAS EN 30% PROTEINA, 25% GRASA Y
030000*    EL RESTO (45%) CARBOHIDRATO, CALCULANDO EL CARBOHIDRATO POR
030100*    DIFERENCIA PARA QUE LOS TRES SUMEN EXACTO EL TOTAL Y NO SE
030200*    PIERDA NADA POR REDONDEO INTERMEDIO DE LOS PORCENTAJES.
030300*    ESTA REPARTICION ES FIJA PARA TODOS LOS OBJETIVOS; EL
030400*    NUTRICIONISTA PIDIO EXPRESAMENTE QUE NO VARIARA POR OBJETIVO
030500*    PORQUE LA PROPORCION DE MACROS NO DEBE CAMBIAR SOLO PORQUE
030600*    CAMBIA LA META TOTAL DE CALORIAS.
030700     COMPUTE PROT-KCAL  = CALORIAS-OBJ-CALC * 0.30.
030800     COMPUTE GRASA-KCAL = CALORIAS-OBJ-CALC * 0.25.
030900     COMPUTE CARB-KCAL  =
031000         CALORIAS-OBJ-CALC - PROT-KCAL - GRASA-KCAL.
031100*    CADA KCAL SE PASA A GRAMOS DIVIDIENDO POR SU FACTOR (4/4/9)
031200*    Y SE REDONDEA RECIEN AL GRABAR SOBRE EL CAMPO DEL MAESTRO.
031300     COMPUTE PROT-G  = PROT-KCAL  / 4.
031400     COMPUTE GRASA-G = GRASA-KCAL / 9.
031500     COMPUTE CARB-G  = CARB-KCAL  / 4.
031600     COMPUTE PROTEINAS-OBJETIVO-G OF REG-USUARIO ROUNDED
031700         = PROT-G.
031800     COMPUTE GRASAS-OBJETIVO-G OF REG-USUARIO ROUNDED
031900         = GRASA-G.
032000     COMPUTE CARBOS-OBJETIVO-G OF REG-USUARIO ROUNDED
032100         = CARB-G.
032200
032300 600-MARCAR-OBJETIVO-COMPLETO.
032400*    SI SE LLEGO HASTA ACA ES PORQUE SE PUDO CALCULAR BMR, TDEE Y
032500*    LAS METAS; POR LO TANTO OBJETIVO-COMPLETO SIEMPRE QUEDA EN
032600*    "Y" AL SALIR DE ESTA UNIDAD PARA CUALQUIER REGISTRO PROCESADO.
032700     MOVE "Y" TO OBJETIVO-COMPLETO OF REG-USUARIO.
032800
032900 700-REVISAR-PERFIL-COMPLETO.
033000*    PERFIL-COMPLETO ES "Y" SOLO SI LAS CUATRO BANDERAS DE ETAPA
033100*    (BASICOS, ACTIVIDAD, OBJETIVO Y PREFERENCIAS) ESTAN EN "Y";
033200*    LA MISMA REGLA QUE APLICA CAL4OP3 EN SU BARRIDA NOCTURNA, PARA
033300*    LOS REGISTROS QUE NO PASARON POR ESTA UNIDAD EN LA CORRIDA.
033400     IF BASICOS-OK OF REG-USUARIO AND ACTIVIDAD-OK OF REG-USUARIO
033500             AND OBJETIVO-OK OF REG-USUARIO
033600             AND PREFERENCIAS-OK OF REG-USUARIO
033700         MOVE "Y" TO PERFIL-COMPLETO OF REG-USUARIO
033800         ADD 1 TO CONTADOR-PERFILES-OK
033900     ELSE
034000         MOVE "N" TO PERFIL-COMPLETO OF REG-USUARIO
034100     END-IF.
034200
034300 800-REGRABAR-USUARIO.
034400*    MOVE CORRESPONDING BASTA PORQUE REG-USUARIO-NUEVO TIENE LOS
034500*    MISMOS NOMBRES DE CAMPO QUE REG-USUARIO (MISMO COPY, SOLO
034600*    CON EL 01 RENOMBRADO AL LEER EL SEGUNDO FD).
034700*    SI ALGUNA VEZ SE AGREGA UN CAMPO NUEVO AL COPY CALUSR ESTE
034800*    MOVE CORRESPONDING LO LLEVA SOLO; NO HAY QUE TOCAR ESTE
034900*    PARRAFO A MENOS QUE EL CAMPO NUEVO CAMBIE DE NOMBRE ENTRE
035000*    UN LADO Y EL OTRO.
035100     MOVE CORRESPONDING REG-USUARIO TO REG-USUARIO-NUEVO.
035200     WRITE REG-USUARIO-NUEVO.
035300     GO TO 100-LEER-USUARIO-SIGUIENTE.
035400
035500 900-CERRAR-FICHEROS.
035600*    RESUMEN DE CONTROL AL ESTILO DEL LISTADO QUE DEJABA LA
035700*    PANTALLA ANTIGUA AL VOLVER AL MENU PRINCIPAL, AHORA ENTRE
035800*    DOS LINEAS SEPARADORAS PARA QUE SE DESTAQUE EN EL SPOOL.
035900*    ESTE RESUMEN SE REVISA TODAS LAS MAÑANAS JUNTO CON EL DE LAS
036000*    OTRAS TRES UNIDADES PARA CONFIRMAR QUE LA CORRIDA NOCTURNA
036100*    PROCESO EL MAESTRO COMPLETO Y QUE LOS PERFILES VAN QUEDANDO
036200*    COMPLETOS A MEDIDA QUE LOS USUARIOS TERMINAN DE CAPTURAR SUS
036300*    DATOS EN LAS PANTALLAS DE OPCION.
036400     CLOSE USUARIO-FILE.
036500     CLOSE USUARIO-FILE-NUEVO.
036600     DISPLAY LINEA-SEPARADORA.
036700     DISPLAY "CAL4OP1 - USUARIOS PROCESADOS : " CONTADOR-USUARIOS.
036800     DISPLAY "CAL4OP1 - PERFILES COMPLETOS   : "
036900             CONTADOR-PERFILES-OK.
037000     DISPLAY LINEA-SEPARADORA.
037100
037200 999-FIN.
037300*    DEVUELVE EL CONTROL A MENU4CAL, QUE SIGUE CON LA SIGUIENTE
037400*    UNIDAD DE LA CORRIDA NOCTURNA.
037500     GOBACK.
