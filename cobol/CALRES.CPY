000100******************************************************************
000200*    CALRES.CPY                                                  *
000300*    REGISTRO DE RESUMEN DIARIO (SALIDA) - SISTEMA CALORIA       *
000400*    LONGITUD DE REGISTRO: 105                                   *
000500*------------------------------------------------------------------
000600*    HISTORIAL DE CAMBIOS                                        *
000700*    1994-03-11  R.SOTO   COPY ORIGINAL                          *
000800*    1998-11-30  R.SOTO   TKT-0212 AJUSTE PREVIO A CAMBIO DE SIGLO*
000900*------------------------------------------------------------------
001000 01  REG-RESUMEN.
001100     02 RES-CLAVE.
001200        03 RES-USUARIO-ID          PIC X(24).
001300        03 RES-FECHA               PIC 9(08).
001400     02 RES-CALORIAS.
001500        03 RES-CALORIAS-OBJETIVO   PIC 9(05)V9(01).
001600        03 RES-CALORIAS-CONSUMIDAS PIC 9(06)V9(01).
001700        03 RES-CALORIAS-RESTANTES  PIC 9(05)V9(01).
001800     02 RES-PROTEINAS.
001900        03 RES-PROTEINAS-OBJETIVO    PIC 9(04)V9(01).
002000        03 RES-PROTEINAS-CONSUMIDAS  PIC 9(05)V9(01).
002100        03 RES-PROTEINAS-RESTANTES   PIC 9(04)V9(01).
002200     02 RES-CARBOS.
002300        03 RES-CARBOS-OBJETIVO     PIC 9(04)V9(01).
002400        03 RES-CARBOS-CONSUMIDOS   PIC 9(05)V9(01).
002500        03 RES-CARBOS-RESTANTES    PIC 9(04)V9(01).
002600     02 RES-GRASAS.
002700        03 RES-GRASAS-OBJETIVO     PIC 9(04)V9(01).
002800        03 RES-GRASAS-CONSUMIDAS   PIC 9(05)V9(01).
002900        03 RES-GRASAS-RESTANTES    PIC 9(04)V9(01).
003000     02 FILLER                     PIC X(06).
