000100******************************************************************
000200*    CALDIA.CPY                                                  *
000300*    REGISTRO DE TOTALES DIARIOS - SISTEMA CALORIA                *
000400*    UN REGISTRO POR USUARIO Y POR FECHA                         *
000500*    LONGITUD DE REGISTRO: 67                                    *
000600*------------------------------------------------------------------
000700*    HISTORIAL DE CAMBIOS                                        *
000800*    1993-09-21  M.PENA   COPY ORIGINAL                          *
000900*    1996-04-02  M.PENA   TKT-0168 SE AGREGA HORA DE INICIO DIA   *
001000*    1998-11-30  R.SOTO   TKT-0212 AJUSTE PREVIO A CAMBIO DE SIGLO*
001100*    1999-04-05  R.SOTO   TKT-0217 SE RETIRA REDEFINES DE DIA-FECHA*
001200*                         DESGLOSADO POR AMBIGUEDAD DE NIVELES -   *
001300*                         NUNCA SE USO FUERA DE ESTE COPY          *
001400*------------------------------------------------------------------
001500 01  REG-DIA.
001600     02 DIA-CLAVE.
001700        03 DIA-USUARIO-ID          PIC X(24).
001800        03 DIA-FECHA               PIC 9(08).
001900     02 DIA-HORA-INICIO            PIC 9(04).
002000     02 DIA-TOTALES-CONSUMIDOS.
002100        03 DIA-PROTEINAS-CONSUMIDAS PIC 9(05)V9(01).
002200        03 DIA-CARBOS-CONSUMIDOS    PIC 9(05)V9(01).
002300        03 DIA-GRASAS-CONSUMIDAS    PIC 9(05)V9(01).
002400        03 DIA-CALORIAS-CONSUMIDAS  PIC 9(06)V9(01).
002500     02 FILLER                     PIC X(06).
