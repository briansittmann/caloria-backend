000100******************************************************************
000200*    CALUSR.CPY                                                  *
000300*    REGISTRO MAESTRO DE USUARIO - SISTEMA CALORIA               *
000400*    LONGITUD DE REGISTRO: 96                                    *
000500*------------------------------------------------------------------
000600*    HISTORIAL DE CAMBIOS                                        *
000700*    1991-02-18  C.RUZ    COPY ORIGINAL - DATOS BASICOS          *
000800*    1991-06-04  C.RUZ    SE AGREGAN BANDERAS DE PERFIL          *
000900*    1993-09-21  M.PENA   TKT-0147 SE AGREGA NIVEL-ACTIVIDAD      *
001000*    1998-11-30  M.PENA   TKT-0212 AJUSTE PREVIO A CAMBIO DE SIGLO*
001100*    1999-04-05  R.SOTO   TKT-0217 SE AGREGA HORA CONFIGURADA DE  *
001200*                         INICIO DE DIA, TOMADA DEL FILLER        *
001300*------------------------------------------------------------------
001400 01  REG-USUARIO.
001500     02 USR-CLAVE.
001600        03 USUARIO-ID              PIC X(24).
001700     02 USR-DATOS-BASICOS.
001800        03 PESO-KG                 PIC 9(03).
001900        03 ALTURA-CM               PIC 9(03).
002000        03 EDAD                    PIC 9(03).
002100        03 SEXO                    PIC X(01).
002200           88 SEXO-FEMENINO        VALUE "F" "f".
002300     02 USR-NIVEL-ACTIVIDAD         PIC X(12).
002400        88 ACTIV-MUY-BAJA          VALUE "MUY_BAJA".
002500        88 ACTIV-BAJA              VALUE "BAJA".
002600        88 ACTIV-MODERADA         VALUE "MODERADA".
002700        88 ACTIV-ALTA             VALUE "ALTA".
002800        88 ACTIV-MUY-ALTA         VALUE "MUY_ALTA".
002900        88 ACTIV-EXTREMA          VALUE "EXTREMA".
003000     02 OBJETIVO                   PIC X(16).
003100        88 OBJ-CUT-LIGERO         VALUE "CUT_LIGERO".
003200        88 OBJ-CUT-MEDIO          VALUE "CUT_MEDIO".
003300        88 OBJ-CUT-AGRESIVO       VALUE "CUT_AGRESIVO".
003400        88 OBJ-BULK-CONSERVADOR   VALUE "BULK_CONSERVADOR".
003500        88 OBJ-BULK-ESTANDAR      VALUE "BULK_ESTANDAR".
003600        88 OBJ-BULK-AGRESIVO      VALUE "BULK_AGRESIVO".
003700*    HORA CONFIGURADA DE INICIO DE DIA (HHMM, 24 HRS) - LA USA
003800*    CAL4OP2 PARA REINICIAR LOS TOTALES DIARIOS Y PARA SEMBRAR
003900*    DIA-HORA-INICIO AL CREAR UN DIA QUE TODAVIA NO EXISTE.
004000     02 USR-HORA-INICIO-DIA         PIC 9(04).
004100     02 USR-METAS.
004200        03 CALORIAS-OBJETIVO       PIC 9(05)V9(01).
004300        03 PROTEINAS-OBJETIVO-G    PIC 9(04)V9(01).
004400        03 CARBOS-OBJETIVO-G       PIC 9(04)V9(01).
004500        03 GRASAS-OBJETIVO-G       PIC 9(04)V9(01).
004600     02 USR-BANDERAS-PERFIL.
004700        03 BASICOS-COMPLETOS       PIC X(01).
004800           88 BASICOS-OK          VALUE "Y".
004900        03 ACTIVIDAD-COMPLETA      PIC X(01).
005000           88 ACTIVIDAD-OK        VALUE "Y".
005100        03 OBJETIVO-COMPLETO       PIC X(01).
005200           88 OBJETIVO-OK         VALUE "Y".
005300        03 PREFERENCIAS-COMPLETAS  PIC X(01).
005400           88 PREFERENCIAS-OK     VALUE "Y".
005500        03 PERFIL-COMPLETO         PIC X(01).
005600           88 PERFIL-OK           VALUE "Y".
005700     02 FILLER                     PIC X(04).
